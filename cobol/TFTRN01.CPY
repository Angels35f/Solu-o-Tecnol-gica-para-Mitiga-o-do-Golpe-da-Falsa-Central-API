000100******************************************************************
000200*   COPY      : TFTRN01                                          *
000300*   SISTEMA   : TF - TRANSFERENCIAS / ANALISIS DE RIESGO         *
000400*   PROGRAMADOR: E. RAMIREZ (PEDR)                               *
000500*   DESCRIPCION: LAYOUT DEL REGISTRO DE TRANSACCION.  ES USADO   *
000600*             : TANTO PARA EL HISTORICO DE TRANSACCIONES YA      *
000700*             : ANALIZADAS (TRANHIST) COMO PARA LAS TRANSAC-     *
000800*             : CIONES NUEVAS A ANALIZAR (TRANIN).  LOS PRIME-   *
000900*             : ROS 12 CAMPOS SON COMUNES CON EL REGISTRO DE     *
001000*             : SALIDA ANALIZADO (VER COPY TFANL01).             *
001100*   LONGITUD  : 160 POSICIONES                                   *
001200******************************************************************
001300*   04/06/1991 PEDR TICKET 100442 - VERSION INICIAL DEL LAYOUT   *
001400*   02/11/1998 PEDR TICKET 233015 - AJUSTE Y2K, TFT-FH-ANO PASA  *
001500*             DE 2 A 4 POSICIONES (VIENE DESDE EL EMISOR EN 4)   *
001600*   19/12/2022 PEDR TICKET 228866 - CAMBIO DE APLICACION, DE     *
001700*             TARJETA DE CREDITO A TRANSFERENCIAS DE FONDOS      *
001800*   14/03/2023 EEDR TICKET 231190 - SE AGREGA REDEFINES DE LA    *
001900*             FECHA-HORA PARA USO DE LAS REGLAS DE VELOCIDAD     *
002000******************************************************************
002100 01  TFT-REGISTRO.
002200*----------------------------------------------------------------
002300*    IDENTIFICADOR UNICO DE LA TRANSACCION, ASIGNADO EN ORDEN    *
002400*----------------------------------------------------------------
002500     05  TFT-ID-TRANSACCION          PIC 9(09).
002600*----------------------------------------------------------------
002700*    MONTO DE LA TRANSACCION, 9 ENTEROS Y 2 DECIMALES FIJOS      *
002800*----------------------------------------------------------------
002900     05  TFT-VALOR-IMPORTE           PIC S9(09)V99.
003000*----------------------------------------------------------------
003100*    CODIGO DE MONEDA ISO, SOLO INFORMATIVO                      *
003200*----------------------------------------------------------------
003300     05  TFT-MONEDA                  PIC X(03).
003400*----------------------------------------------------------------
003500*    CUENTA QUE ORIGINA LA TRANSACCION (EMISOR)                  *
003600*----------------------------------------------------------------
003700     05  TFT-EMISOR-ID               PIC X(20).
003800*----------------------------------------------------------------
003900*    CUENTA QUE RECIBE LA TRANSACCION.  PUEDE VENIR EN BLANCO    *
004000*    CUANDO EL RECEPTOR ES DESCONOCIDO PARA EL EMISOR            *
004100*----------------------------------------------------------------
004200     05  TFT-RECEPTOR-ID             PIC X(20).
004300*----------------------------------------------------------------
004400*    IDENTIFICADOR DEL CLIENTE, SOLO INFORMATIVO                 *
004500*----------------------------------------------------------------
004600     05  TFT-CLIENTE-ID              PIC X(20).
004700*----------------------------------------------------------------
004800*    CANAL DE ORIGEN: APP, WEB, PHONE, ATM, ETC.                 *
004900*----------------------------------------------------------------
005000     05  TFT-CANAL                   PIC X(10).
005100*----------------------------------------------------------------
005200*    DISPOSITIVO DESDE EL QUE SE ORIGINA.  PUEDE VENIR EN BLANCO *
005300*----------------------------------------------------------------
005400     05  TFT-DISPOSITIVO-ID          PIC X(20).
005500*----------------------------------------------------------------
005600*    DIRECCION IP DE ORIGEN.  NINGUNA REGLA LA UTILIZA           *
005700*----------------------------------------------------------------
005800     05  TFT-DIR-IP                  PIC X(15).
005900*----------------------------------------------------------------
006000*    CODIGO DE GEOLOCALIZACION (PAIS/REGION).  PUEDE VENIR BLANCO*
006100*----------------------------------------------------------------
006200     05  TFT-GEOLOCALIZACION         PIC X(10).
006300*----------------------------------------------------------------
006400*    CANTIDAD DE INTENTOS DE AUTENTICACION FALLIDOS ANTES DE     *
006500*    ESTA TRANSACCION.  EN BLANCO O AUSENTE EQUIVALE A CERO      *
006600*----------------------------------------------------------------
006700     05  TFT-INTENTOS-AUTENT         PIC 9(02).
006800*----------------------------------------------------------------
006900*    FECHA-HORA DEL NEGOCIO, FORMATO AAAAMMDDHHMMSS              *
007000*----------------------------------------------------------------
007100     05  TFT-FECHA-HORA              PIC 9(14).
007200*----------------------------------------------------------------
007300*    REDEFINE DE LA FECHA-HORA POR COMPONENTES, USADO POR LAS    *
007400*    REGLAS DE VELOCIDAD Y POR LA CONVERSION A SEGUNDOS          *
007500*    ABSOLUTOS (VER 900-SEGUNDOS-ABSOLUTOS EN TFRIES01)          *
007600*----------------------------------------------------------------
007700     05  TFT-FECHA-HORA-R REDEFINES TFT-FECHA-HORA.
007800         10  TFT-FH-ANO              PIC 9(04).
007900         10  TFT-FH-MES              PIC 9(02).
008000         10  TFT-FH-DIA              PIC 9(02).
008100         10  TFT-FH-HORA             PIC 9(02).
008200         10  TFT-FH-MINUTO           PIC 9(02).
008300         10  TFT-FH-SEGUNDO          PIC 9(02).
008400*----------------------------------------------------------------
008500*    RESERVADO PARA CAMPOS FUTUROS (INDICADOR 3DS, SCORE, ETC)   *
008600*----------------------------------------------------------------
008700     05  FILLER                      PIC X(06).
