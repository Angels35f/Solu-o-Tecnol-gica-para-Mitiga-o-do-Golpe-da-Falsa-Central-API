000100******************************************************************
000200*   COPY      : TFANL01                                          *
000300*   SISTEMA   : TF - TRANSFERENCIAS / ANALISIS DE RIESGO         *
000400*   PROGRAMADOR: E. RAMIREZ (PEDR)                               *
000500*   DESCRIPCION: LAYOUT DEL REGISTRO DE TRANSACCION YA ANALIZADA *
000600*             : (ARCHIVO TRANOUT).  REPITE LOS CAMPOS DEL COPY   *
000700*             : TFTRN01 (PREFIJO TFA- EN LUGAR DE TFT- PORQUE    *
000800*             : AMBOS COPY CONVIVEN EN EL MISMO PROGRAMA) Y      *
000900*             : AGREGA EL RESULTADO DEL MOTOR DE REGLAS.         *
001000*   LONGITUD  : 241 POSICIONES                                   *
001100******************************************************************
001200*   04/06/1991 PEDR TICKET 100442 - VERSION INICIAL DEL LAYOUT   *
001300*   02/11/1998 PEDR TICKET 233015 - AJUSTE Y2K, TFA-FH-ANO PASA  *
001400*             DE 2 A 4 POSICIONES                                *
001500*   19/12/2022 PEDR TICKET 228866 - CAMBIO DE APLICACION, DE     *
001600*             TARJETA DE CREDITO A TRANSFERENCIAS DE FONDOS      *
001700*   14/03/2023 EEDR TICKET 231190 - SE AGREGA REDEFINES DE LA    *
001800*             FECHA-HORA (IGUAL QUE EN TFTRN01)                  *
001900*   28/08/2023 EEDR TICKET 234480 - SE AGREGAN TFA-SOSPECHOSA,   *
002000*             TFA-RAZON-RIESGO Y TFA-ESTADO PARA EL NUEVO MOTOR  *
002100*             DE ANALISIS DE RIESGO (VER TFRIES01)               *
002200******************************************************************
002300 01  TFA-REGISTRO.
002400*----------------------------------------------------------------
002500*    DATOS DE LA TRANSACCION ORIGINAL (IGUAL A TFTRN01)          *
002600*----------------------------------------------------------------
002700     05  TFA-DATOS-TRANSACCION.
002800         10  TFA-ID-TRANSACCION      PIC 9(09).
002900         10  TFA-VALOR-IMPORTE       PIC S9(09)V99.
003000         10  TFA-MONEDA              PIC X(03).
003100         10  TFA-EMISOR-ID           PIC X(20).
003200         10  TFA-RECEPTOR-ID         PIC X(20).
003300         10  TFA-CLIENTE-ID          PIC X(20).
003400         10  TFA-CANAL               PIC X(10).
003500         10  TFA-DISPOSITIVO-ID      PIC X(20).
003600         10  TFA-DIR-IP              PIC X(15).
003700         10  TFA-GEOLOCALIZACION     PIC X(10).
003800         10  TFA-INTENTOS-AUTENT     PIC 9(02).
003900         10  TFA-FECHA-HORA          PIC 9(14).
004000         10  TFA-FECHA-HORA-R REDEFINES TFA-FECHA-HORA.
004100             15  TFA-FH-ANO          PIC 9(04).
004200             15  TFA-FH-MES          PIC 9(02).
004300             15  TFA-FH-DIA          PIC 9(02).
004400             15  TFA-FH-HORA         PIC 9(02).
004500             15  TFA-FH-MINUTO       PIC 9(02).
004600             15  TFA-FH-SEGUNDO      PIC 9(02).
004700*----------------------------------------------------------------
004800*    RESULTADO DEL MOTOR DE ANALISIS DE RIESGO (TFRIES01)        *
004900*----------------------------------------------------------------
005000*    'Y' = TRANSACCION SOSPECHOSA   'N' = TRANSACCION APROBADA   *
005100*----------------------------------------------------------------
005200     05  TFA-SOSPECHOSA              PIC X(01).
005300*----------------------------------------------------------------
005400*    TEXTO DE LA RAZON DE RIESGO.  EL CATALOGO DE TEXTOS LO      *
005500*    DEFINE RIESGOS Y CUMPLIMIENTO Y SE PUBLICA AL CLIENTE EN    *
005600*    PORTUGUES (MERCADO BRASIL); NO TRADUCIR                     *
005700*----------------------------------------------------------------
005800     05  TFA-RAZON-RIESGO            PIC X(70).
005900*----------------------------------------------------------------
006000*    ESTADO DE LA TRANSACCION.  SE GRABA SIEMPRE COMO 'PENDING', *
006100*    EL ANALISIS DE RIESGO NO LO MODIFICA (VER TFRIES01)         *
006200*----------------------------------------------------------------
006300     05  TFA-ESTADO                  PIC X(10).
006400*----------------------------------------------------------------
006500*    RESERVADO PARA CAMPOS FUTUROS                               *
006600*----------------------------------------------------------------
006700     05  FILLER                      PIC X(06).
