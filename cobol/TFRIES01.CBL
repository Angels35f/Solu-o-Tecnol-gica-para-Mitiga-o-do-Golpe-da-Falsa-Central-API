000100******************************************************************
000200* FECHA       : 12/09/1994                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : TF - TRANSFERENCIAS                              *
000500* PROGRAMA    : TFRIES01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONTROL DE CAMBIO DE CANAL EN TRANSFERENCIAS DE  *
000800*             : CUENTA A CUENTA.  COMPARA CADA TRANSFERENCIA     *
000900*             : NUEVA CONTRA EL HISTORICO DE LA CUENTA ORIGEN Y  *
001000*             : MARCA COMO SOSPECHOSA LA QUE SE SALGA DEL PATRON *
001100*             : DE USO NORMAL DEL CLIENTE                        *
001200* ARCHIVOS    : TRANHIST=E, TRANIN=E, TRANOUT=S, RPTFILE=S       *
001300* BPM/RATIONAL: 100442                                           *
001400* NOMBRE      : ANALISIS DE RIESGO DE TRANSFERENCIAS             *
001500******************************************************************
001600*                    R E G I S T R O   D E   C A M B I O S       *
001700******************************************************************
001800*   12/09/1994 PEDR TICKET 100442 - VERSION INICIAL.  SOLO VALIDA*
001900*             CAMBIO DE CANAL (WEB/TELEFONO) CONTRA LA ULTIMA    *
002000*             TRANSFERENCIA DE LA CUENTA ORIGEN                  *
002100*   03/02/1996 PEDR TICKET 104910 - SE AGREGA VALIDACION DE      *
002200*             DISPOSITIVO DISTINTO AL DE LA ULTIMA TRANSFERENCIA *
002300*   21/07/1998 PEDR TICKET 122077 - SE AGREGA CONTEO DE INTENTOS *
002400*             DE AUTENTICACION FALLIDOS COMO PRIMERA VALIDACION  *
002500*   02/11/1998 PEDR TICKET 233015 - AJUSTE Y2K.  TODAS LAS       *
002600*             FECHAS DE TRABAJO PASAN DE 2 A 4 POSICIONES DE ANO *
002700*   14/05/1999 PEDR TICKET 135566 - SE AGREGA REGLA DE MODO      *
002800*             PANICO (3 O MAS TRANSFERENCIAS EN 5 MINUTOS)       *
002900*   09/03/2001 PEDR TICKET 148820 - SE AGREGA REGLA DE CAMBIO DE *
003000*             GEOLOCALIZACION CON MONTO SIGNIFICATIVO            *
003100*   17/10/2003 PEDR TICKET 161345 - SE AGREGA REGLA DE MONTO     *
003200*             ALTO CON ESCALAMIENTO EN HORARIO NOCTURNO          *
003300*   25/06/2008 PEDR TICKET 179932 - SE AGREGA REGLA DE MULTIPLES *
003400*             RECEPTORES DISTINTOS EN UNA HORA (TABLA EN MEMORIA)*
003500*   11/02/2012 EEDR TICKET 198410 - SE RENOMBRAN LOS ARCHIVOS DE *
003600*             TRABAJO (TRANHIST/TRANIN/TRANOUT) AL ESTANDAR      *
003700*             ACTUAL DE LA GERENCIA DE RIESGOS                   *
003800*   19/12/2022 PEDR TICKET 228866 - CAMBIO DE APLICACION, DE     *
003900*             TARJETA DE CREDITO A TRANSFERENCIAS DE FONDOS.     *
004000*             SE REUTILIZA EL ESQUELETO DE CIERRES1              *
004100*   14/03/2023 EEDR TICKET 231190 - SE AGREGA REGLA DE RECEPTOR  *
004200*             NUEVO CON MONTO ELEVADO (REGLA 8)                  *
004300*   28/08/2023 EEDR TICKET 234480 - REESCRITURA COMPLETA DEL     *
004400*             MOTOR DE REGLAS SOBRE EL NUEVO LAYOUT TFANL01;     *
004500*             SE AGREGA REPORTE RESUMEN DIARIO (RPTFILE)         *
004600*   06/02/2024 EEDR TICKET 236017 - CORRIGE LIMITE DE RECEPTORES *
004700*             DISTINTOS, NO CONTABA EL RECEPTOR DE LA TRANSAC-   *
004800*             CION ACTUAL DENTRO DEL CONJUNTO DE UNA HORA        *
004900*   09/08/2026 LGR  TICKET 241108 - FALTABA LECTURA DE ARRANQUE  *
005000*             DE TRANIN EN 110-ABRE-ARCHIVOS.  SIN ELLA,         *
005100*             300-PROCESA-TRANIN EVALUABA EL AREA DE TRANIN      *
005200*             TODAVIA EN BLANCO COMO SI FUERA LA PRIMERA         *
005300*             TRANSACCION DE LA CORRIDA, CONTANDOLA EN           *
005400*             WKS-TOT-LEIDAS Y ESCRIBIENDOLA EN TRANOUT ANTES    *
005500*             DE LEER EL PRIMER REGISTRO REAL                    *
005600******************************************************************
005700 ID DIVISION.
005800 PROGRAM-ID. TFRIES01.
005900 AUTHOR. ERICK RAMIREZ.
006000 INSTALLATION. BANCO INDUSTRIAL, S.A. - RIESGOS.
006100 DATE-WRITTEN. 12/09/1994.
006200 DATE-COMPILED.
006300 SECURITY. USO INTERNO - GERENCIA DE RIESGOS UNICAMENTE.
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT TRANHIST ASSIGN TO TRANHIST
007200            ORGANIZATION IS SEQUENTIAL
007300            ACCESS       IS SEQUENTIAL
007400            FILE STATUS  IS FS-TRANHIST.
007500
007600     SELECT TRANIN   ASSIGN TO TRANIN
007700            ORGANIZATION IS SEQUENTIAL
007800            ACCESS       IS SEQUENTIAL
007900            FILE STATUS  IS FS-TRANIN.
008000
008100     SELECT TRANOUT  ASSIGN TO TRANOUT
008200            ORGANIZATION IS SEQUENTIAL
008300            ACCESS       IS SEQUENTIAL
008400            FILE STATUS  IS FS-TRANOUT.
008500
008600     SELECT RPTFILE  ASSIGN TO RPTFILE
008700            ORGANIZATION IS SEQUENTIAL
008800            ACCESS       IS SEQUENTIAL
008900            FILE STATUS  IS FS-RPTFILE.
009000******************************************************************
009100 DATA DIVISION.
009200 FILE SECTION.
009300******************************************************************
009400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009500******************************************************************
009600*   HISTORICO DE TRANSFERENCIAS YA ANALIZADAS (ENTRADA)          *
009700 FD  TRANHIST
009800     RECORDING MODE IS F
009900     RECORD CONTAINS 160 CHARACTERS
010000     LABEL RECORDS ARE STANDARD.
010100     COPY TFTRN01 REPLACING ==TFT-== BY ==TIH-==.
010200*   TRANSFERENCIAS NUEVAS A ANALIZAR EN ESTA CORRIDA (ENTRADA)   *
010300 FD  TRANIN
010400     RECORDING MODE IS F
010500     RECORD CONTAINS 160 CHARACTERS
010600     LABEL RECORDS ARE STANDARD.
010700     COPY TFTRN01 REPLACING ==TFT-== BY ==TIN-==.
010800*   TRANSFERENCIAS YA ANALIZADAS POR ESTA CORRIDA (SALIDA)       *
010900 FD  TRANOUT
011000     RECORDING MODE IS F
011100     RECORD CONTAINS 241 CHARACTERS
011200     LABEL RECORDS ARE STANDARD.
011300     COPY TFANL01.
011400*   REPORTE RESUMEN DIARIO DE RIESGO (SALIDA, IMPRESION)         *
011500 FD  RPTFILE
011600     RECORDING MODE IS F
011700     RECORD CONTAINS 132 CHARACTERS
011800     LABEL RECORDS ARE OMITTED.
011900 01  WKS-LINEA-IMPRESION        PIC X(132).
012000******************************************************************
012100 WORKING-STORAGE SECTION.
012200******************************************************************
012300*      CAMPOS ESCALARES SUELTOS (SEGUNDOS ABSOLUTOS, INDICES     *
012400*      Y CONTADORES DE UN SOLO CAMPO), AL ESTILO DE LAS 77 DE    *
012500*      JM47ADM.CBL (FECHA, HORA, TIEMPO)                         *
012600******************************************************************
012700*    SEGUNDOS ABSOLUTOS (DESDE 1970) DE LA TRANSFERENCIA QUE EL
012800*    MOTOR DE REGLAS ESTA EVALUANDO EN ESTE MOMENTO
012900 77  WKS-TX-SEGUNDOS-ABS        PIC 9(11) COMP VALUE ZERO.
013000*    LIMITE INFERIOR (EN SEGUNDOS ABSOLUTOS) DE LA VENTANA DE
013100*    BUSQUEDA EN EL HISTORICO. LO ARMA CADA REGLA QUE LO NECESITA
013200*    (440- RESTA 300, 456- RESTA 3600) ANTES DE LLAMAR A SU
013300*    RUTINA DE CONTEO
013400 77  WKS-CORTE-SEGUNDOS         PIC S9(11) COMP VALUE ZERO.
013500*    CANTIDAD DE TRANSFERENCIAS DEL MISMO EMISOR POSTERIORES A
013600*    WKS-CORTE-SEGUNDOS (SALIDA DE 420-CUENTA-DESDE-CORTE)
013700 77  WKS-CONTEO-DESDE-CORTE     PIC 9(07) COMP VALUE ZERO.
013800*    CANTIDAD DE RECEPTORES DISTINTOS DEL EMISOR EN LA VENTANA
013900*    DE UNA HORA (SALIDA DE 460-RECEPTORES-DISTINTOS)
014000 77  WKS-CONTEO-RECEPTORES      PIC 9(04) COMP VALUE ZERO.
014100*    RECEPTOR QUE 465-AGREGA-RECEPTOR ESTA TRATANDO DE INSERTAR
014200*    EN WKS-TAB-RECEPTORES (LO CARGAN TANTO 460- COMO 471-)
014300 77  WKS-REC-CANDIDATO          PIC X(20).
014400*    RESULTADO DE 900-SEGUNDOS-ABSOLUTOS ANTES DE PASARLO A
014500*    WKS-TX-SEGUNDOS-ABS (O A WKS-HIST-SEGUNDOS-ABS DESDE 210-)
014600 77  WKS-CALC-SEGUNDOS-ABS      PIC 9(11) COMP VALUE ZERO.
014700*    ACUMULADOR DE DIAS TRANSCURRIDOS DESDE EL 01/01/1970 HASTA
014800*    EL DIA ANTERIOR AL DE LA TRANSFERENCIA (900-/910-/920-)
014900 77  WKS-CALC-DIAS-TOTAL        PIC 9(07) COMP VALUE ZERO.
015000*    INDICE DE ANIO PARA EL PERFORM VARYING DE 910-SUMA-DIAS-ANIO
015100 77  WKS-CALC-ANO-AUX           PIC 9(04) COMP VALUE ZERO.
015200*    INDICE DE MES PARA EL PERFORM VARYING DE 920-SUMA-DIAS-MES
015300 77  WKS-CALC-MES-IDX           PIC 9(02) COMP VALUE ZERO.
015400*    COCIENTE DESCARTABLE DE LAS TRES DIVISIONES DE
015500*    915-DETERMINA-BISIESTO (SOLO INTERESA EL RESIDUO)
015600 77  WKS-CALC-COCIENTE          PIC 9(06) COMP VALUE ZERO.
015700*    RESIDUO DE DIVIDIR EL ANIO ENTRE 4 (915-)
015800 77  WKS-CALC-REM4              PIC 9(04) COMP VALUE ZERO.
015900*    RESIDUO DE DIVIDIR EL ANIO ENTRE 100 (915-)
016000 77  WKS-CALC-REM100            PIC 9(04) COMP VALUE ZERO.
016100*    RESIDUO DE DIVIDIR EL ANIO ENTRE 400 (915-)
016200 77  WKS-CALC-REM400            PIC 9(04) COMP VALUE ZERO.
016300*    ANIO A EVALUAR EN 915-DETERMINA-BISIESTO (LO CARGA TANTO
016400*    900- COMO 910-, SEGUN EL ANIO QUE SE ESTE PROBANDO)
016500 77  WKS-BISIESTO-ANO           PIC 9(04) COMP VALUE ZERO.
016600*    INDICE DEL RENGLON DEL CATALOGO DE RAZONES QUE
016700*    820-IMPRIME-DETALLE ESTA IMPRIMIENDO (1 A 10, VER 800-)
016800 77  WKS-REP-REGLA-IDX          PIC 9(02) COMP VALUE ZERO.
016900*    NUMERO DE PAGINA IMPRESO EN EL ENCABEZADO. EL REPORTE NUNCA
017000*    SALTA DE PAGINA, ASI QUE SIEMPRE QUEDA EN 1
017100 77  WKS-REP-PAGINA-CONT        PIC 9(02) COMP VALUE 1.
017200******************************************************************
017300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
017400******************************************************************
017500*    UNA POR ARCHIVO, PONE EL COMPILADOR EN CADA READ/WRITE/OPEN.
017600*    SE DEJA A NIVEL 9(02) NUMERICO (Y NO EN UN GRUPO X(02) CON
017700*    UNA FSE- POR SEPARADO) PORQUE ESTE PROGRAMA SOLO REPORTA EL
017800*    CODIGO POR CONSOLA, NO LLAMA UNA RUTINA DE MENSAJES COMUN
017900 01  WKS-FS-STATUS.
018000     05  FS-TRANHIST            PIC 9(02) VALUE ZEROES.
018100     05  FS-TRANIN              PIC 9(02) VALUE ZEROES.
018200     05  FS-TRANOUT             PIC 9(02) VALUE ZEROES.
018300     05  FS-RPTFILE             PIC 9(02) VALUE ZEROES.
018400     05  FILLER                 PIC X(02) VALUE SPACES.
018500******************************************************************
018600*                       SWITCHES DE CONTROL                      *
018700******************************************************************
018800 01  WKS-FLAGS.
018900*    'S' CUANDO 200-CARGA-HISTORICO YA LEYO TODO TRANHIST
019000     05  WKS-FIN-TRANHIST       PIC X(01) VALUE 'N'.
019100         88  FIN-TRANHIST                 VALUE 'S'.
019200*    'S' CUANDO 300-PROCESA-TRANIN YA LEYO TODO TRANIN
019300     05  WKS-FIN-TRANIN         PIC X(01) VALUE 'N'.
019400         88  FIN-TRANIN                   VALUE 'S'.
019500*    SWITCH PRIVADO DE LA CASCADA DE REGLAS (400-). NO ES PARTE
019600*    DE NINGUN ARCHIVO DE SALIDA, SOLO DETIENE EL PERFORM
019700*    ENCADENADO EN CUANTO UNA REGLA APLICA
019800     05  WKS-REGLA-SW           PIC X(01) VALUE 'N'.
019900         88  REGLA-APLICADA               VALUE 'S'.
020000*    'S' SI 410-BUSCA-ULTIMA-TX ENCONTRO ALGUNA TRANSFERENCIA
020100*    PREVIA DEL EMISOR (LAS REGLAS 3, 4 Y 5 SOLO APLICAN SI HAY
020200*    UNA TRANSFERENCIA ANTERIOR CONTRA LA CUAL COMPARAR)
020300     05  WKS-ULT-TIENE          PIC X(01) VALUE 'N'.
020400*    'S' SI 480-RECEPTOR-VISTO ENCONTRO AL RECEPTOR ACTUAL EN
020500*    ALGUNA ENTRADA DEL HISTORICO (REGLA 8, VER 459-)
020600     05  WKS-RECEPTOR-VISTO-SW  PIC X(01) VALUE 'N'.
020700*    SWITCH DE TRABAJO DE 465-AGREGA-RECEPTOR (BUSQUEDA LINEAL)
020800     05  WKS-REC-ENCONTRADO     PIC X(01) VALUE 'N'.
020900*    RESULTADO FINAL DE LA REGLA QUE GANO LA CASCADA. VIAJA A
021000*    TFA-SOSPECHOSA TAL CUAL, CONTRATO 'Y'/'N' DE ANALISIS-DE-
021100*    RIESGO, NO CONFUNDIR CON EL 'S'/'N' DE WKS-REGLA-SW
021200     05  WKS-RESULTADO-SOSPECHA PIC X(01) VALUE 'N'.
021300*    SWITCH DE TRABAJO DE 915-DETERMINA-BISIESTO
021400     05  WKS-BISIESTO-IND       PIC X(01) VALUE 'N'.
021500         88  ANO-ES-BISIESTO              VALUE 'S'.
021600     05  FILLER                 PIC X(01) VALUE SPACES.
021700*    TEXTO DE LA RAZON QUE CADA REGLA ARMA CUANDO APLICA. SE
021800*    LIMPIA A ESPACIOS AL INICIO DE 400-EVALUA-REGLAS Y SE COPIA
021900*    A TFA-RAZON-RIESGO EN 340-ESCRIBE-TRANOUT
022000 01  WKS-RESULTADO-RAZON        PIC X(70) VALUE SPACES.
022100******************************************************************
022200*      AREA DE TRABAJO DE LA TRANSFERENCIA BAJO ANALISIS         *
022300*      (SE ALIMENTA DESDE TIH- AL CARGAR HISTORICO Y DESDE       *
022400*      TIN- AL PROCESAR TRANIN; EL MOTOR DE REGLAS SOLO CONOCE   *
022500*      ESTOS CAMPOS WKS-TX-)                                     *
022600******************************************************************
022700     COPY TFTRN01 REPLACING ==TFT-== BY ==WKS-TX-==.
022800******************************************************************
022900*      ULTIMA TRANSFERENCIA CONOCIDA DEL EMISOR (410-...)        *
023000******************************************************************
023100 01  WKS-ULTIMA-TX.
023200*    CANAL DE LA ULTIMA TRANSFERENCIA DEL EMISOR (REGLA 3)
023300     05  WKS-ULT-CANAL          PIC X(10).
023400*    DISPOSITIVO DE LA ULTIMA TRANSFERENCIA DEL EMISOR (REGLA 4)
023500     05  WKS-ULT-DISPOSITIVO    PIC X(20).
023600*    GEOLOCALIZACION DE LA ULTIMA TRANSFERENCIA DEL EMISOR
023700*    (REGLA 5)
023800     05  WKS-ULT-GEOLOC         PIC X(10).
023900*    SEGUNDOS ABSOLUTOS DE ESA MISMA ULTIMA TRANSFERENCIA, SOLO
024000*    SE USA DENTRO DE 411- PARA DECIDIR CUAL ES "LA ULTIMA"
024100     05  WKS-ULT-SEGUNDOS       PIC 9(11) COMP.
024200     05  FILLER                 PIC X(06) VALUE SPACES.
024300******************************************************************
024400*      VALORES EN MAYUSCULAS PARA COMPARACIONES SIN DISTINGUIR   *
024500*      MAYUSCULA/MINUSCULA (REGLAS 3 Y 5). SE ARMAN UNA SOLA VEZ *
024600*      POR TRANSFERENCIA EN 400-, ANTES DE LA CASCADA DE REGLAS  *
024700******************************************************************
024800*    TABLA DE ORIGEN DEL INSPECT CONVERTING (LETRAS MINUSCULAS)
024900 01  WKS-MINUSCULAS PIC X(26) VALUE
025000     'abcdefghijklmnopqrstuvwxyz'.
025100*    TABLA DE DESTINO DEL INSPECT CONVERTING (SUS MAYUSCULAS)
025200 01  WKS-MAYUSCULAS PIC X(26) VALUE
025300     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025400*    WKS-TX-CANAL EN MAYUSCULAS, PARA LA REGLA 3
025500 01  WKS-CANAL-UC               PIC X(10).
025600*    WKS-ULT-CANAL EN MAYUSCULAS, PARA LA REGLA 3
025700 01  WKS-ULT-CANAL-UC           PIC X(10).
025800*    WKS-TX-GEOLOCALIZACION EN MAYUSCULAS, PARA LA REGLA 5
025900 01  WKS-GEOLOC-UC              PIC X(10).
026000*    WKS-ULT-GEOLOC EN MAYUSCULAS, PARA LA REGLA 5
026100 01  WKS-ULT-GEOLOC-UC          PIC X(10).
026200******************************************************************
026300*      HISTORICO DE TRANSFERENCIAS EN MEMORIA (TRANHIST + LAS    *
026400*      YA ANALIZADAS EN ESTA MISMA CORRIDA)                      *
026500******************************************************************
026600 01  WKS-TAB-HISTORICO.
026700*    CANTIDAD DE ENTRADAS CARGADAS. CONTROLA EL OCCURS DEPENDING
026800*    ON DE ABAJO, TOPADO EN 20000 POR 210-AGREGA-HISTORICO
026900     05  WKS-HIST-CANT          PIC 9(07) COMP VALUE ZERO.
027000     05  FILLER                 PIC X(01) VALUE SPACES.
027100*    UNA ENTRADA POR CADA TRANSFERENCIA YA ANALIZADA, YA SEA
027200*    LEIDA DE TRANHIST (200-) O ESCRITA POR ESTA MISMA CORRIDA
027300*    (300-, VIA 210-). LAS RUTINAS 410-/420-/460-/480- SOLO
027400*    LEEN DE ESTA TABLA, NUNCA LA MODIFICAN
027500     05  WKS-HIST-ENTRADA OCCURS 1 TO 20000 TIMES
027600                           DEPENDING ON WKS-HIST-CANT
027700                           INDEXED BY WKS-HI.
027800         10  WKS-HIST-EMISOR-ID       PIC X(20).
027900         10  WKS-HIST-RECEPTOR-ID     PIC X(20).
028000         10  WKS-HIST-CANAL           PIC X(10).
028100         10  WKS-HIST-DISPOSITIVO-ID  PIC X(20).
028200         10  WKS-HIST-GEOLOCALIZACION PIC X(10).
028300         10  WKS-HIST-VALOR-IMPORTE   PIC S9(09)V99.
028400*         SEGUNDOS ABSOLUTOS DE ESTA ENTRADA, YA CONVERTIDOS
028500*         POR 900- AL MOMENTO DE CARGARLA (NO SE GUARDA LA
028600*         FECHA-HORA ORIGINAL, SOLO EL VALOR COMPARABLE)
028700         10  WKS-HIST-SEGUNDOS-ABS    PIC 9(11) COMP.
028800******************************************************************
028900*      RECEPTORES DISTINTOS DEL EMISOR EN LA ULTIMA HORA (460-)  *
029000*      SE RECONSTRUYE DESDE CERO CADA VEZ QUE 456- LA NECESITA,  *
029100*      NO PERSISTE ENTRE TRANSFERENCIAS                          *
029200******************************************************************
029300 01  WKS-TAB-RECEPTORES.
029400*    CANTIDAD DE RECEPTORES DISTINTOS ACUMULADOS HASTA AHORA,
029500*    CONTROLA EL OCCURS DEPENDING ON DE ABAJO (TOPE 50, VER 465-)
029600     05  WKS-REC-CANT           PIC 9(02) COMP VALUE ZERO.
029700     05  FILLER                 PIC X(01) VALUE SPACES.
029800*    UN RENGLON POR CADA RECEPTOR DISTINTO ENCONTRADO. SE BUSCA
029900*    CON SEARCH (WKS-RI ES EL INDICE), NO CON SUBSCRIPT DIRECTO
030000     05  WKS-REC-ENTRADA OCCURS 1 TO 50 TIMES
030100                          DEPENDING ON WKS-REC-CANT
030200                          INDEXED BY WKS-RI.
030300         10  WKS-REC-ID                PIC X(20).
030400******************************************************************
030500*      CATALOGO DE RAZONES DE RIESGO (SOLO PARA EL CONTEO DEL    *
030600*      REPORTE; LA RAZON REAL GRABADA EN TRANOUT LA ARMA CADA    *
030700*      REGLA, VER 340-ESCRIBE-TRANOUT).  EL CATALOGO LO DEFINE   *
030800*      RIESGOS Y CUMPLIMIENTO EN PORTUGUES (MERCADO BRASIL)      *
030900******************************************************************
031000 01  WKS-TAB-REGLAS-INIC.
031100*    RENGLON 1, REGLA 1 (430-): AUTENTICACION FALLIDA
031200     05  FILLER PIC X(70) VALUE
031300         'ALERTA: Multiplas tentativas de autenticacao falhadas.'.
031400*    RENGLON 2, REGLA 2 (440-): MODO PANICO
031500     05  FILLER PIC X(70) VALUE
031600         'ALERTA: Possivel ataque em modo panico. Transacoes
031700-    'demais em curto periodo.'.
031800*    RENGLON 3, REGLA 3 (450-): CAMBIO DE CANAL
031900     05  FILLER PIC X(70) VALUE
032000         'Mudanca de canal incomum: antes <ant.> agora <atual>.'.
032100*    RENGLON 4, REGLA 4 (452-): DISPOSITIVO DISTINTO
032200     05  FILLER PIC X(70) VALUE
032300         'Dispositivo diferente do ultimo registrado para a
032400-    'conta.'.
032500*    RENGLON 5, REGLA 5 (454-): GEOLOCALIZACION + MONTO
032600     05  FILLER PIC X(70) VALUE
032700         'Alteracao de geolocalizacao em relacao a ultima
032800-    'transacao.'.
032900*    RENGLON 6, REGLA 6 (456-): RECEPTORES DISTINTOS EN 1 HORA
033000     05  FILLER PIC X(70) VALUE
033100         'Padrao suspeito: multiplos recebedores distintos em 1
033200-    'hora.'.
033300*    RENGLON 7, REGLA 7 (458-, RAMA NOCTURNA): MONTO ALTO DE
033400*    NOCHE, EL AGRAVANTE MAS SEVERO DEL CATALOGO
033500     05  FILLER PIC X(70) VALUE
033600         'ALERTA CRITICO: Transacao de alto valor em horario
033700-    'atipico.'.
033800*    RENGLON 8, REGLA 7 (458-, RAMA DIURNA): MONTO ALTO SIN EL
033900*    AGRAVANTE DE HORARIO. COMPARTE LA REGLA 458- CON EL
034000*    RENGLON 7 PERO USA UN CONTADOR DE CATALOGO DISTINTO
034100     05  FILLER PIC X(70) VALUE
034200         'Atencao: O valor excede o limite normal.'.
034300*    RENGLON 9, REGLA 8 (459-): RECEPTOR NUEVO CON MONTO ELEVADO
034400     05  FILLER PIC X(70) VALUE
034500         'Recebedor novo e montante elevado.'.
034600*    RENGLON 10, REGLA 9/DEFECTO (462-): NINGUNA REGLA APLICO
034700     05  FILLER PIC X(70) VALUE
034800         'Transacao aprovada.'.
034900 01  WKS-TAB-REGLAS-INIC-R REDEFINES WKS-TAB-REGLAS-INIC.
035000     05  WKS-REGLA-TEXTO OCCURS 10 TIMES PIC X(70).
035100 01  WKS-TAB-REGLAS-CONT.
035200     05  WKS-REGLA-CONT  OCCURS 10 TIMES PIC 9(09) COMP
035300                                          VALUE ZERO.
035400     05  FILLER                 PIC X(01) VALUE SPACES.
035500******************************************************************
035600*      CALCULO DE SEGUNDOS ABSOLUTOS DESDE 1970 (900-...).       *
035700*      SE HACE A MANO (SIN FUNCIONES DE FECHA DEL COMPILADOR)    *
035800*      IGUAL QUE LA TABLA DE DIAS DE MORAS1/CIERRES1             *
035900******************************************************************
036000*    31,28,31,30,31,30,31,31,30,31,30,31 EMPACADOS DE A DOS
036100*    DIGITOS, ENERO A DICIEMBRE. FEBRERO SE AJUSTA A 29 EN
036200*    900-SEGUNDOS-ABSOLUTOS CUANDO EL ANIO ES BISIESTO
036300 01  WKS-TABLA-DIAS-MES.
036400     05  FILLER PIC X(24) VALUE '312831303130313130313031'.
036500 01  WKS-TABLA-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
036600     05  WKS-DIAS-EN-MES PIC 99 OCCURS 12 TIMES.
036700*    DESGLOSE DE WKS-TX-FECHA-HORA (O WKS-HIST-... AL CARGAR
036800*    HISTORICO) EN COMPONENTES NUMERICOS, PARA EL CALCULO DE
036900*    SEGUNDOS ABSOLUTOS DE 900-/910-/920-
037000 01  WKS-CALC-FECHA-HORA.
037100     05  WKS-CALC-ANO           PIC 9(04) COMP.
037200     05  WKS-CALC-MES           PIC 9(02) COMP.
037300     05  WKS-CALC-DIA           PIC 9(02) COMP.
037400     05  WKS-CALC-HORA          PIC 9(02) COMP.
037500     05  WKS-CALC-MINUTO        PIC 9(02) COMP.
037600     05  WKS-CALC-SEGUNDO       PIC 9(02) COMP.
037700     05  FILLER                 PIC X(01) VALUE SPACES.
037800******************************************************************
037900*      FECHA DE CORRIDA (SOLO SE USA EN EL ENCABEZADO DEL        *
038000*      REPORTE; NINGUNA REGLA DEPENDE DE ELLA)                   *
038100******************************************************************
038200*    FECHA DE LA CORRIDA, RECIBIDA POR SYSIN EN 100-INICIALIZAR
038300*    (FORMATO AAAAMMDD, VER LA REDEFINE DE ABAJO)
038400 01  WKS-FECHA-CORRIDA.
038500     05  WKS-FC-ANO             PIC 9(04).
038600     05  WKS-FC-MES             PIC 9(02).
038700     05  WKS-FC-DIA             PIC 9(02).
038800     05  FILLER                 PIC X(01) VALUE SPACES.
038900*    VISTA NUMERICA UNICA DE WKS-FECHA-CORRIDA, ES LA QUE
039000*    RECIBE EL ACCEPT ... FROM SYSIN
039100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
039200     05  WKS-FC-NUMERICA        PIC 9(08).
039300*    FECHA DE CORRIDA YA FORMATEADA DD/MM/AAAA PARA EL
039400*    ENCABEZADO DEL REPORTE (810-)
039500 01  WKS-FECHA-IMPRESA.
039600     05  WKS-FI-DIA             PIC 9(02).
039700     05  FILLER                 PIC X(01) VALUE '/'.
039800     05  WKS-FI-MES             PIC 9(02).
039900     05  FILLER                 PIC X(01) VALUE '/'.
040000     05  WKS-FI-ANO             PIC 9(04).
040100******************************************************************
040200*                  C O N T A D O R E S   D E L   R U N          *
040300*      SE ACTUALIZAN EN 300-PROCESA-TRANIN, SE IMPRIMEN EN       *
040400*      830-IMPRIME-TOTALES AL CIERRE DE LA CORRIDA               *
040500******************************************************************
040600 01  WKS-TOTALES.
040700*    TOTAL DE TRANSFERENCIAS DE TRANIN PROCESADAS EN LA CORRIDA
040800     05  WKS-TOT-LEIDAS         PIC 9(07) COMP VALUE ZERO.
040900*    DE LAS ANTERIORES, LAS QUE NINGUNA REGLA MARCO SOSPECHOSAS
041000     05  WKS-TOT-APROBADAS      PIC 9(07) COMP VALUE ZERO.
041100*    DE LAS ANTERIORES, LAS QUE ALGUNA REGLA SI MARCO SOSPECHOSAS
041200     05  WKS-TOT-SOSPECHOSAS    PIC 9(07) COMP VALUE ZERO.
041300*    SUMA DE WKS-TX-VALOR-IMPORTE DE TODAS LAS LEIDAS
041400     05  WKS-MONTO-TOTAL        PIC S9(11)V99  VALUE ZERO.
041500*    SUMA DE WKS-TX-VALOR-IMPORTE SOLO DE LAS SOSPECHOSAS
041600     05  WKS-MONTO-SOSPECHOSO   PIC S9(11)V99  VALUE ZERO.
041700     05  FILLER                 PIC X(01) VALUE SPACES.
041800******************************************************************
041900*      LINEAS DEL REPORTE RESUMEN (MANUAL, AL ESTILO EDU34022)   *
042000******************************************************************
042100*    PRIMER RENGLON DEL ENCABEZADO: NOMBRE DEL BANCO Y TITULO
042200*    DEL REPORTE, FIJOS (SIN CAMPOS VARIABLES)
042300 01  WKS-REP-ENCAB-1.
042400     05  FILLER PIC X(23) VALUE 'BANCO INDUSTRIAL, S.A.'.
042500     05  FILLER PIC X(60) VALUE
042600         'RISK ANALYSIS DAILY SUMMARY'.
042700     05  FILLER PIC X(49) VALUE SPACES.
042800*    SEGUNDO RENGLON: PROGRAMA, FECHA DE CORRIDA Y PAGINA
042900 01  WKS-REP-ENCAB-2.
043000     05  FILLER PIC X(19) VALUE 'TFRIES01  FECHA:  '.
043100     05  WKS-REP-FECHA     PIC X(10).
043200     05  FILLER PIC X(90) VALUE SPACES.
043300     05  FILLER PIC X(07) VALUE 'PAGINA '.
043400     05  WKS-REP-PAGINA    PIC Z9.
043500     05  FILLER PIC X(04) VALUE SPACES.
043600*    RAYA DE '=' AL ESTILO EDU34022, SEPARA EL ENCABEZADO DEL
043700*    CUERPO DEL REPORTE, Y VUELVE A ESCRIBIRSE COMO CIERRE DEL
043800*    REPORTE EN 830-IMPRIME-TOTALES
043900 01  WKS-REP-RAYA               PIC X(132) VALUE ALL '='.
044000*    UN RENGLON DE DETALLE POR CADA RAZON DEL CATALOGO CON
044100*    CONTEO MAYOR QUE CERO (820-IMPRIME-DETALLE)
044200 01  WKS-REP-REGLA.
044300     05  FILLER PIC X(01) VALUE SPACES.
044400     05  WKS-REP-REGLA-TEXTO   PIC X(70).
044500     05  FILLER PIC X(10) VALUE SPACES.
044600     05  WKS-REP-REGLA-CONT    PIC ZZZ,ZZZ,ZZ9.
044700     05  FILLER PIC X(40) VALUE SPACES.
044800*    RENGLON DE TOTAL CON MONTO EDITADO (MONTO TOTAL/SOSPECHOSO,
044900*    830-IMPRIME-TOTALES)
045000 01  WKS-REP-TOTAL.
045100     05  FILLER PIC X(35) VALUE SPACES.
045200     05  WKS-REP-TOT-ETIQ      PIC X(35).
045300     05  WKS-REP-TOT-VALOR     PIC Z,ZZZ,ZZZ,ZZ9.99.
045400     05  FILLER PIC X(46) VALUE SPACES.
045500*    REDEFINE DE WKS-REP-TOTAL PARA LOS RENGLONES DE CONTEO
045600*    (LEIDAS/APROBADAS/SOSPECHOSAS), QUE NO LLEVAN DECIMALES
045700 01  WKS-REP-TOTAL-CONT REDEFINES WKS-REP-TOTAL.
045800     05  FILLER PIC X(70).
045900     05  WKS-REP-TOT-CONT      PIC ZZZ,ZZZ,ZZ9.
046000     05  FILLER PIC X(51).
046100******************************************************************
046200 PROCEDURE DIVISION.
046300******************************************************************
046400*               S E C C I O N    P R I N C I P A L               *
046500******************************************************************
046600 000-MAIN SECTION.
046700*    ABRE ARCHIVOS Y PRIME LAS DOS LECTURAS DE ENTRADA
046800     PERFORM 100-INICIALIZAR
046900*    PASO 1: TODO TRANHIST A MEMORIA ANTES DE TOCAR TRANIN
047000     PERFORM 200-CARGA-HISTORICO UNTIL FIN-TRANHIST
047100*    PASO 2: ANALIZA CADA TRANSFERENCIA NUEVA CONTRA EL
047200*    HISTORICO YA CARGADO (Y CONTRA LO YA PROCESADO EN 2)
047300     PERFORM 300-PROCESA-TRANIN  UNTIL FIN-TRANIN
047400*    PASO 3: REPORTE RESUMEN DE LA CORRIDA
047500     PERFORM 800-IMPRIME-REPORTE
047600     PERFORM 990-CIERRA-ARCHIVOS
047700     STOP RUN.
047800 000-MAIN-E. EXIT.
047900
048000*    TOMA LA FECHA DE CORRIDA DE SYSIN (AAAAMMDD) Y LA DEJA
048100*    TAMBIEN EN FORMATO DD/MM/AAAA PARA EL ENCABEZADO DEL
048200*    REPORTE (WKS-FECHA-IMPRESA, VER 810-)
048300 100-INICIALIZAR SECTION.
048400     ACCEPT WKS-FC-NUMERICA FROM SYSIN
048500     MOVE WKS-FC-DIA  TO WKS-FI-DIA
048600     MOVE WKS-FC-MES  TO WKS-FI-MES
048700     MOVE WKS-FC-ANO  TO WKS-FI-ANO
048800     PERFORM 110-ABRE-ARCHIVOS.
048900 100-INICIALIZAR-E. EXIT.
049000
049100*    ABRE LOS DOS ARCHIVOS DE ENTRADA (TRANHIST YA PROCESADO EN
049200*    CORRIDAS ANTERIORES, TRANIN LO NUEVO DE HOY) Y LOS DOS DE
049300*    SALIDA (TRANOUT CON EL RESULTADO POR TRANSFERENCIA, RPTFILE
049400*    CON EL RESUMEN). CUALQUIER FS-XXX DISTINTO DE CERO ACA ES
049500*    FATAL, NO HAY REINTENTO NI ARCHIVO ALTERNATIVO
049600 110-ABRE-ARCHIVOS SECTION.
049700     OPEN INPUT  TRANHIST TRANIN
049800     OPEN OUTPUT TRANOUT  RPTFILE
049900
050000     IF FS-TRANHIST NOT = 0 OR FS-TRANIN  NOT = 0 OR
050100        FS-TRANOUT  NOT = 0 OR FS-RPTFILE NOT = 0
050200*       BLOQUE DE DIAGNOSTICO POR CONSOLA, MISMO FORMATO DE
050300*       ASTERISCOS QUE 995-/996- PARA QUE EL OPERADOR RECONOZCA
050400*       DE UN VISTAZO QUE ES UN ERROR FATAL DE E/S
050500        DISPLAY '****************************************' UPON
050600                CONSOLE
050700        DISPLAY '*   ERROR AL ABRIR ARCHIVOS TFRIES01   *' UPON
050800                CONSOLE
050900        DISPLAY '****************************************' UPON
051000                CONSOLE
051100*       SE MUESTRAN LOS CUATRO FS- JUNTOS AUNQUE SOLO UNO HAYA
051200*       FALLADO, PARA NO TENER QUE VOLVER A CORRER EL JOB SOLO
051300*       PARA VER CUAL DE LOS CUATRO ARCHIVOS FUE
051400        DISPLAY '* FS TRANHIST: ' FS-TRANHIST UPON CONSOLE
051500        DISPLAY '* FS TRANIN  : ' FS-TRANIN   UPON CONSOLE
051600        DISPLAY '* FS TRANOUT : ' FS-TRANOUT  UPON CONSOLE
051700        DISPLAY '* FS RPTFILE : ' FS-RPTFILE  UPON CONSOLE
051800*       RETURN-CODE 91 IDENTIFICA EN EL JCL UN ERROR DE OPEN,
051900*       DISTINTO DEL 92 QUE USA 995-ERROR-LECTURA
052000        MOVE 91 TO RETURN-CODE
052100        PERFORM 990-CIERRA-ARCHIVOS
052200        STOP RUN
052300     END-IF
052400
052500*    LECTURA DE ARRANQUE DE TRANHIST: DEJA EL PRIMER REGISTRO
052600*    DE HISTORICO LISTO PARA QUE 200-CARGA-HISTORICO LO
052700*    PROCESE SIN VOLVER A LEER
052800     READ TRANHIST END-READ
052900     EVALUATE FS-TRANHIST
053000        WHEN 0
053100             CONTINUE
053200        WHEN 10
053300             MOVE 'S' TO WKS-FIN-TRANHIST
053400        WHEN OTHER
053500             PERFORM 995-ERROR-LECTURA
053600     END-EVALUATE
053700
053800*    LECTURA DE ARRANQUE DE TRANIN, AL MISMO ESTILO: SIN ESTA
053900*    LECTURA DE ARRANQUE, 300-PROCESA-TRANIN PROCESARIA EL
054000*    AREA DE TRANIN TODAVIA VACIA (EN BLANCO) COMO SI FUERA LA
054100*    PRIMERA TRANSACCION.  TICKET 241108 (LGR)
054200     READ TRANIN  END-READ
054300     EVALUATE FS-TRANIN
054400        WHEN 0
054500             CONTINUE
054600        WHEN 10
054700             MOVE 'S' TO WKS-FIN-TRANIN
054800        WHEN OTHER
054900             PERFORM 995-ERROR-LECTURA
055000     END-EVALUATE.
055100 110-ABRE-ARCHIVOS-E. EXIT.
055200
055300******************************************************************
055400*      PASO 1: CARGA DE HISTORICO A MEMORIA (TRANHIST)           *
055500******************************************************************
055600 200-CARGA-HISTORICO SECTION.
055700*    BAJA EL REGISTRO DE TRANHIST (PREFIJO TIH-) AL AREA DE
055800*    TRABAJO COMUN WKS-TX-, LA MISMA QUE USA 300- PARA LAS
055900*    TRANSFERENCIAS NUEVAS (PREFIJO TIN-). NO SE EVALUA NINGUNA
056000*    REGLA AQUI: EL HISTORICO YA FUE ANALIZADO EN UNA CORRIDA
056100*    ANTERIOR, SOLO SE CARGA A MEMORIA PARA CONSULTA
056200*    IDENTIFICACION Y MONTO DE LA TRANSFERENCIA HISTORICA
056300     MOVE TIH-ID-TRANSACCION      TO WKS-TX-ID-TRANSACCION
056400     MOVE TIH-VALOR-IMPORTE       TO WKS-TX-VALOR-IMPORTE
056500     MOVE TIH-MONEDA              TO WKS-TX-MONEDA
056600*    PARTES (EMISOR/RECEPTOR/CLIENTE) QUE USAN 410-/460-/480-
056700     MOVE TIH-EMISOR-ID           TO WKS-TX-EMISOR-ID
056800     MOVE TIH-RECEPTOR-ID         TO WKS-TX-RECEPTOR-ID
056900     MOVE TIH-CLIENTE-ID          TO WKS-TX-CLIENTE-ID
057000*    CANAL/DISPOSITIVO/IP/GEOLOCALIZACION QUE COMPARAN LAS
057100*    REGLAS 3, 4 Y 5 CONTRA LA ULTIMA TRANSFERENCIA DEL EMISOR
057200     MOVE TIH-CANAL               TO WKS-TX-CANAL
057300     MOVE TIH-DISPOSITIVO-ID      TO WKS-TX-DISPOSITIVO-ID
057400     MOVE TIH-DIR-IP              TO WKS-TX-DIR-IP
057500     MOVE TIH-GEOLOCALIZACION     TO WKS-TX-GEOLOCALIZACION
057600     MOVE TIH-INTENTOS-AUTENT     TO WKS-TX-INTENTOS-AUTENT
057700     MOVE TIH-FECHA-HORA          TO WKS-TX-FECHA-HORA
057800*    CONVIERTE LA FECHA-HORA A SEGUNDOS ABSOLUTOS ANTES DE
057900*    AGREGAR LA ENTRADA, PARA QUE 410-/420-/460-/480- NO TENGAN
058000*    QUE VOLVER A CALCULARLO CADA VEZ QUE LA CONSULTAN
058100     PERFORM 900-SEGUNDOS-ABSOLUTOS
058200     PERFORM 210-AGREGA-HISTORICO
058300
058400     READ TRANHIST END-READ
058500     EVALUATE FS-TRANHIST
058600        WHEN 0
058700             CONTINUE
058800        WHEN 10
058900             MOVE 'S' TO WKS-FIN-TRANHIST
059000        WHEN OTHER
059100             PERFORM 995-ERROR-LECTURA
059200     END-EVALUATE.
059300 200-CARGA-HISTORICO-E. EXIT.
059400
059500*    AGREGA LA TRANSFERENCIA ACTUAL (WKS-TX-...) AL HISTORICO EN
059600*    MEMORIA.  LA USAN TANTO 200- (CARGA INICIAL) COMO 300-
059700*    (PARA QUE TRANSFERENCIAS POSTERIORES DE LA MISMA CORRIDA
059800*    YA VEAN LAS ANTERIORES)
059900 210-AGREGA-HISTORICO SECTION.
060000*    SI YA SE LLEGO AL TOPE DE LA TABLA (20000), LA TRANSFEREN-
060100*    CIA SIGUE ANALIZANDOSE PERO YA NO ENTRA AL HISTORICO EN
060200*    MEMORIA (NO HAY UN ARCHIVO DE DESBORDE EN ESTA VERSION)
060300     IF WKS-HIST-CANT < 20000
060400        ADD 1 TO WKS-HIST-CANT
060500*       CLAVES DE BUSQUEDA (EMISOR/RECEPTOR) QUE USAN 410-/
060600*       420-/460-/480- PARA FILTRAR ENTRADAS
060700        MOVE WKS-TX-EMISOR-ID       TO
060800             WKS-HIST-EMISOR-ID (WKS-HIST-CANT)
060900        MOVE WKS-TX-RECEPTOR-ID     TO
061000             WKS-HIST-RECEPTOR-ID (WKS-HIST-CANT)
061100*       DATOS DE COMPORTAMIENTO QUE COMPARAN LAS REGLAS 3, 4 Y 5
061200        MOVE WKS-TX-CANAL           TO
061300             WKS-HIST-CANAL (WKS-HIST-CANT)
061400        MOVE WKS-TX-DISPOSITIVO-ID  TO
061500             WKS-HIST-DISPOSITIVO-ID (WKS-HIST-CANT)
061600        MOVE WKS-TX-GEOLOCALIZACION TO
061700             WKS-HIST-GEOLOCALIZACION (WKS-HIST-CANT)
061800        MOVE WKS-TX-VALOR-IMPORTE   TO
061900             WKS-HIST-VALOR-IMPORTE (WKS-HIST-CANT)
062000*         SE GUARDA YA CONVERTIDO A SEGUNDOS ABSOLUTOS (VIENE
062100*         DE 900-, LLAMADO ANTES DE PERFORM 210- EN 200-/300-)
062200        MOVE WKS-TX-SEGUNDOS-ABS    TO
062300             WKS-HIST-SEGUNDOS-ABS (WKS-HIST-CANT)
062400     END-IF.
062500 210-AGREGA-HISTORICO-E. EXIT.
062600
062700******************************************************************
062800*      PASO 2: PROCESA TRANSFERENCIAS NUEVAS (TRANIN)            *
062900******************************************************************
063000 300-PROCESA-TRANIN SECTION.
063100     ADD 1 TO WKS-TOT-LEIDAS
063200*    BAJA EL REGISTRO DE TRANIN (PREFIJO TIN-) AL MISMO AREA
063300*    DE TRABAJO WKS-TX- QUE USA 200- PARA EL HISTORICO. A
063400*    PARTIR DE AQUI EL MOTOR DE REGLAS SOLO CONOCE WKS-TX-
063500*    IDENTIFICACION Y MONTO DE LA TRANSFERENCIA NUEVA
063600     MOVE TIN-ID-TRANSACCION      TO WKS-TX-ID-TRANSACCION
063700     MOVE TIN-VALOR-IMPORTE       TO WKS-TX-VALOR-IMPORTE
063800     MOVE TIN-MONEDA              TO WKS-TX-MONEDA
063900*    PARTES (EMISOR/RECEPTOR/CLIENTE)
064000     MOVE TIN-EMISOR-ID           TO WKS-TX-EMISOR-ID
064100     MOVE TIN-RECEPTOR-ID         TO WKS-TX-RECEPTOR-ID
064200     MOVE TIN-CLIENTE-ID          TO WKS-TX-CLIENTE-ID
064300*    CANAL/DISPOSITIVO/IP/GEOLOCALIZACION DE ORIGEN
064400     MOVE TIN-CANAL               TO WKS-TX-CANAL
064500     MOVE TIN-DISPOSITIVO-ID      TO WKS-TX-DISPOSITIVO-ID
064600     MOVE TIN-DIR-IP              TO WKS-TX-DIR-IP
064700     MOVE TIN-GEOLOCALIZACION     TO WKS-TX-GEOLOCALIZACION
064800     MOVE TIN-FECHA-HORA          TO WKS-TX-FECHA-HORA
064900*    TIN-INTENTOS-AUTENT LLEGA DESDE EL CANAL DE ORIGEN Y A
065000*    VECES VIENE EN BLANCO (CANALES QUE NO REPORTAN INTENTOS DE
065100*    AUTENTICACION); SI NO ES NUMERICO SE ASUME CERO INTENTOS
065200*    FALLIDOS EN LUGAR DE ABORTAR LA CORRIDA
065300     IF TIN-INTENTOS-AUTENT IS NUMERIC
065400        MOVE TIN-INTENTOS-AUTENT  TO WKS-TX-INTENTOS-AUTENT
065500     ELSE
065600        MOVE ZERO                 TO WKS-TX-INTENTOS-AUTENT
065700     END-IF
065800     ADD WKS-TX-VALOR-IMPORTE TO WKS-MONTO-TOTAL
065900
066000*    CONVIERTE LA FECHA-HORA A SEGUNDOS ABSOLUTOS, EVALUA LA
066100*    CASCADA DE 9 REGLAS Y GRABA EL RESULTADO EN TRANOUT ANTES
066200*    DE AGREGAR ESTA MISMA TRANSFERENCIA AL HISTORICO EN
066300*    MEMORIA (ASI LAS SIGUIENTES TRANSFERENCIAS DE LA CORRIDA
066400*    YA LA VEN, PERO ELLA MISMA NO SE VE A SI MISMA)
066500     PERFORM 900-SEGUNDOS-ABSOLUTOS
066600     PERFORM 400-EVALUA-REGLAS
066700     PERFORM 340-ESCRIBE-TRANOUT
066800     PERFORM 210-AGREGA-HISTORICO
066900
067000*    ACTUALIZA LOS CONTADORES DEL REPORTE SEGUN EL RESULTADO
067100*    QUE DEJO 400-EVALUA-REGLAS EN WKS-RESULTADO-SOSPECHA
067200     IF WKS-RESULTADO-SOSPECHA = 'Y'
067300        ADD 1 TO WKS-TOT-SOSPECHOSAS
067400        ADD WKS-TX-VALOR-IMPORTE TO WKS-MONTO-SOSPECHOSO
067500     ELSE
067600        ADD 1 TO WKS-TOT-APROBADAS
067700     END-IF
067800
067900     READ TRANIN END-READ
068000     EVALUATE FS-TRANIN
068100        WHEN 0
068200             CONTINUE
068300        WHEN 10
068400             MOVE 'S' TO WKS-FIN-TRANIN
068500        WHEN OTHER
068600             PERFORM 995-ERROR-LECTURA
068700     END-EVALUATE.
068800 300-PROCESA-TRANIN-E. EXIT.
068900
069000*    ARMA Y ESCRIBE EL REGISTRO ANALIZADO EN TRANOUT.  EL ESTADO
069100*    SE GRABA SIEMPRE 'PENDING'; EL ANALISIS DE RIESGO NO LO
069200*    CAMBIA (VER TFANL01)
069300 340-ESCRIBE-TRANOUT SECTION.
069400*    LOS PRIMEROS 12 CAMPOS SON UNA COPIA DIRECTA DE LA
069500*    TRANSFERENCIA ORIGINAL (MISMOS NOMBRES QUE TFTRN01, SOLO
069600*    CAMBIA EL PREFIJO); TFANL01 LOS AGREGA PARA QUE QUIEN LEA
069700*    TRANOUT NO TENGA QUE VOLVER A TRANIN
069800*    IDENTIFICACION Y MONTO
069900     MOVE WKS-TX-ID-TRANSACCION      TO TFA-ID-TRANSACCION
070000     MOVE WKS-TX-VALOR-IMPORTE       TO TFA-VALOR-IMPORTE
070100     MOVE WKS-TX-MONEDA              TO TFA-MONEDA
070200*    PARTES
070300     MOVE WKS-TX-EMISOR-ID           TO TFA-EMISOR-ID
070400     MOVE WKS-TX-RECEPTOR-ID         TO TFA-RECEPTOR-ID
070500     MOVE WKS-TX-CLIENTE-ID          TO TFA-CLIENTE-ID
070600*    CANAL/DISPOSITIVO/IP/GEOLOCALIZACION/AUTENTICACION/FECHA
070700     MOVE WKS-TX-CANAL               TO TFA-CANAL
070800     MOVE WKS-TX-DISPOSITIVO-ID      TO TFA-DISPOSITIVO-ID
070900     MOVE WKS-TX-DIR-IP              TO TFA-DIR-IP
071000     MOVE WKS-TX-GEOLOCALIZACION     TO TFA-GEOLOCALIZACION
071100     MOVE WKS-TX-INTENTOS-AUTENT     TO TFA-INTENTOS-AUTENT
071200     MOVE WKS-TX-FECHA-HORA          TO TFA-FECHA-HORA
071300*    LOS TRES CAMPOS QUE SI SON EXCLUSIVOS DE TFANL01: EL
071400*    RESULTADO DEL ANALISIS DE RIESGO QUE ACABA DE HACER 400-
071500     MOVE WKS-RESULTADO-SOSPECHA     TO TFA-SOSPECHOSA
071600     MOVE WKS-RESULTADO-RAZON        TO TFA-RAZON-RIESGO
071700     MOVE 'PENDING'                  TO TFA-ESTADO
071800
071900     WRITE TFA-REGISTRO
072000     IF FS-TRANOUT NOT = 0
072100        PERFORM 996-ERROR-ESCRITURA
072200     END-IF.
072300 340-ESCRIBE-TRANOUT-E. EXIT.
072400
072500
072600******************************************************************
072700*      MOTOR DE REGLAS.  LA PRIMERA REGLA QUE APLICA GANA        *
072800*      (WKS-REGLA-SW SE ENCIENDE Y DETIENE LA CASCADA)           *
072900******************************************************************
073000 400-EVALUA-REGLAS SECTION.
073100*    LIMPIA EL RESULTADO DE LA TRANSFERENCIA ANTERIOR ANTES DE
073200*    EMPEZAR. SI NINGUNA REGLA LLEGA A ENCENDER WKS-REGLA-SW
073300*    (NO DEBERIA PASAR, SIEMPRE HAY UNA REGLA POR DEFECTO EN
073400*    462-) LA TRANSFERENCIA QUEDARIA COMO NO SOSPECHOSA
073500     MOVE 'N' TO WKS-REGLA-SW
073600     MOVE 'N' TO WKS-RESULTADO-SOSPECHA
073700     MOVE SPACES TO WKS-RESULTADO-RAZON
073800
073900*    UBICA LA ULTIMA TRANSFERENCIA CONOCIDA DEL EMISOR ANTES DE
074000*    ENTRAR A LA CASCADA: LAS REGLAS 3, 4 Y 5 LA NECESITAN
074100     PERFORM 410-BUSCA-ULTIMA-TX
074200
074300*    NORMALIZA A MAYUSCULAS EL CANAL Y LA GEOLOCALIZACION,
074400*    TANTO DE LA TRANSFERENCIA ACTUAL COMO DE LA ULTIMA
074500*    CONOCIDA, PARA QUE LAS REGLAS 3 Y 5 COMPAREN SIN QUE
074600*    IMPORTE COMO LOS ESCRIBIO CADA CANAL DE ORIGEN
074700     MOVE WKS-TX-CANAL TO WKS-CANAL-UC
074800     INSPECT WKS-CANAL-UC CONVERTING WKS-MINUSCULAS
074900                                   TO WKS-MAYUSCULAS
075000     MOVE WKS-ULT-CANAL TO WKS-ULT-CANAL-UC
075100     INSPECT WKS-ULT-CANAL-UC CONVERTING WKS-MINUSCULAS
075200                                       TO WKS-MAYUSCULAS
075300     MOVE WKS-TX-GEOLOCALIZACION TO WKS-GEOLOC-UC
075400     INSPECT WKS-GEOLOC-UC CONVERTING WKS-MINUSCULAS
075500                                    TO WKS-MAYUSCULAS
075600     MOVE WKS-ULT-GEOLOC TO WKS-ULT-GEOLOC-UC
075700     INSPECT WKS-ULT-GEOLOC-UC CONVERTING WKS-MINUSCULAS
075800                                        TO WKS-MAYUSCULAS
075900
076000*    CASCADA DE 9 REGLAS EN ORDEN DE PRIORIDAD. CADA REGLA SOLO
076100*    SE EVALUA SI NINGUNA ANTERIOR YA APLICO (REGLA-APLICADA
076200*    PROBADA ANTES DE CADA PERFORM); LA ULTIMA (462-) ES LA
076300*    APROBACION POR DEFECTO Y SIEMPRE ENCIENDE EL SWITCH
076400*    REGLA 1: INTENTOS DE AUTENTICACAO (SIEMPRE SE EVALUA)
076500     PERFORM 430-REGLA-AUTENTICACAO
076600*    REGLA 2: MODO PANICO, SOLO SI LA 1 NO APLICO
076700     IF NOT REGLA-APLICADA
076800        PERFORM 440-REGLA-PANICO
076900     END-IF
077000*    REGLA 3: CAMBIO DE CANAL
077100     IF NOT REGLA-APLICADA
077200        PERFORM 450-REGLA-CANAL
077300     END-IF
077400*    REGLA 4: CAMBIO DE DISPOSITIVO
077500     IF NOT REGLA-APLICADA
077600        PERFORM 452-REGLA-DISPOSITIVO
077700     END-IF
077800*    REGLA 5: CAMBIO DE GEOLOCALIZACION + MONTO SIGNIFICATIVO
077900     IF NOT REGLA-APLICADA
078000        PERFORM 454-REGLA-GEOLOCALIZACAO
078100     END-IF
078200*    REGLA 6: RECEPTORES DISTINTOS EN LA ULTIMA HORA
078300     IF NOT REGLA-APLICADA
078400        PERFORM 456-REGLA-RECEPTORES
078500     END-IF
078600*    REGLA 7/8: MONTO ALTO (DIURNO/NOCTURNO)
078700     IF NOT REGLA-APLICADA
078800        PERFORM 458-REGLA-VALOR-ALTO
078900     END-IF
079000*    REGLA 9: RECEPTOR NUEVO CON MONTO ELEVADO
079100     IF NOT REGLA-APLICADA
079200        PERFORM 459-REGLA-RECEPTOR-NOVO
079300     END-IF
079400*    NINGUNA REGLA APLICO: APROBACION POR DEFECTO (RENGLON 10)
079500     IF NOT REGLA-APLICADA
079600        PERFORM 462-REGLA-APROVADA
079700     END-IF.
079800 400-EVALUA-REGLAS-E. EXIT.
079900
080000*    REGLA 1: INTENTOS DE AUTENTICACAO FALLIDOS >= 3. ES LA
080100*    PRIMERA DE LA CASCADA PORQUE UN EMISOR QUE AUTENTICA MAL
080200*    3 VECES O MAS ES SOSPECHOSO SIN IMPORTAR NADA DEL
080300*    HISTORICO, ASI QUE NO NECESITA CONSULTAR WKS-ULTIMA-TX
080400 430-REGLA-AUTENTICACAO SECTION.
080500*    EL UMBRAL (3) ES EL MISMO DESDE EL TICKET 122077 ORIGINAL
080600     IF WKS-TX-INTENTOS-AUTENT >= 3
080700        MOVE 'S' TO WKS-REGLA-SW
080800        MOVE 'Y' TO WKS-RESULTADO-SOSPECHA
080900        MOVE 'ALERTA: Múltiplas tentativas de autentica
081000-    'ção falhadas.'
081100             TO WKS-RESULTADO-RAZON
081200        ADD 1 TO WKS-REGLA-CONT (1)
081300     END-IF.
081400 430-REGLA-AUTENTICACAO-E. EXIT.
081500
081600*    REGLA 2: 3 O MAS TRANSFERENCIAS DEL MISMO EMISOR EN LOS
081700*    ULTIMOS 5 MINUTOS (MODO PANICO). NO CUENTA LA TRANSFEREN-
081800*    CIA ACTUAL, SOLO EL HISTORICO YA CARGADO
081900 440-REGLA-PANICO SECTION.
082000*    VENTANA DE 300 SEGUNDOS (5 MINUTOS) HACIA ATRAS DESDE LA
082100*    TRANSFERENCIA ACTUAL. 420- CUENTA CUANTAS ENTRADAS DEL
082200*    HISTORICO DEL MISMO EMISOR CAEN DESPUES DE ESE CORTE
082300     COMPUTE WKS-CORTE-SEGUNDOS = WKS-TX-SEGUNDOS-ABS - 300
082400     PERFORM 420-CUENTA-DESDE-CORTE
082500*    3 O MAS EN LA VENTANA (SIN CONTAR LA ACTUAL, QUE TODAVIA
082600*    NO ESTA EN EL HISTORICO) ES EL UMBRAL DE MODO PANICO
082700     IF WKS-CONTEO-DESDE-CORTE >= 3
082800        MOVE 'S' TO WKS-REGLA-SW
082900        MOVE 'Y' TO WKS-RESULTADO-SOSPECHA
083000        MOVE 'ALERTA: Possível ataque em modo pânico. Transaç
083100-    'ões demais em curto período.'
083200             TO WKS-RESULTADO-RAZON
083300        ADD 1 TO WKS-REGLA-CONT (2)
083400     END-IF.
083500 440-REGLA-PANICO-E. EXIT.
083600
083700*    REGLA 3: CAMBIO DE CANAL RESPECTO DE LA ULTIMA TRANSFEREN-
083800*    CIA DEL EMISOR (COMPARACION SIN DISTINGUIR MAYUSCULAS).
083900*    LA RAZON SE ARMA CON LOS VALORES REALES DE CANAL (STRING)
084000 450-REGLA-CANAL SECTION.
084100*    SOLO APLICA SI EL EMISOR YA TIENE HISTORICO (WKS-ULT-TIENE)
084200*    Y NINGUNO DE LOS DOS CANALES VIENE EN BLANCO; SI AMBOS
084300*    ESTAN LLENOS Y SON DISTINTOS (COMPARACION EN MAYUSCULAS,
084400*    VER 400-), HUBO UN CAMBIO DE CANAL RESPECTO DEL HABITO
084500*    DEL CLIENTE
084600     IF WKS-ULT-TIENE = 'S'
084700        AND WKS-ULT-CANAL NOT = SPACES
084800        AND WKS-TX-CANAL  NOT = SPACES
084900        AND WKS-ULT-CANAL-UC NOT = WKS-CANAL-UC
085000        MOVE 'S' TO WKS-REGLA-SW
085100        MOVE 'Y' TO WKS-RESULTADO-SOSPECHA
085200*       LA COMPARACION DE ARRIBA USA LOS CAMPOS EN MAYUSCULAS
085300*       (WKS-*-UC), PERO EL TEXTO DE LA RAZON MUESTRA EL CANAL
085400*       TAL COMO LO ENVIO CADA CANAL DE ORIGEN, SIN NORMALIZAR
085500        STRING 'Mudança de canal incomum: antes '
085600                  DELIMITED BY SIZE
085700               WKS-ULT-CANAL     DELIMITED BY SPACE
085800               ' agora '         DELIMITED BY SIZE
085900               WKS-TX-CANAL      DELIMITED BY SPACE
086000               '.'               DELIMITED BY SIZE
086100               INTO WKS-RESULTADO-RAZON
086200        END-STRING
086300        ADD 1 TO WKS-REGLA-CONT (3)
086400     END-IF.
086500 450-REGLA-CANAL-E. EXIT.
086600
086700*    REGLA 4: DISPOSITIVO DISTINTO DEL ULTIMO REGISTRADO
086800*    (COMPARACION DISTINGUIENDO MAYUSCULAS, TAL COMO LO EXIGE
086900*    RIESGOS Y CUMPLIMIENTO)
087000 452-REGLA-DISPOSITIVO SECTION.
087100*    A DIFERENCIA DE LA REGLA 3 (CANAL), ESTA COMPARACION SI
087200*    DISTINGUE MAYUSCULAS DE MINUSCULAS: EL DISPOSITIVO-ID ES
087300*    UN IDENTIFICADOR TECNICO (SERIAL/HUELLA DEL EQUIPO), NO UN
087400*    TEXTO LIBRE QUE UN OPERADOR PUEDA TECLEAR EN OTRA CAJA
087500     IF WKS-ULT-TIENE = 'S'
087600        AND WKS-ULT-DISPOSITIVO NOT = SPACES
087700        AND WKS-TX-DISPOSITIVO-ID NOT = SPACES
087800        AND WKS-ULT-DISPOSITIVO NOT = WKS-TX-DISPOSITIVO-ID
087900        MOVE 'S' TO WKS-REGLA-SW
088000        MOVE 'Y' TO WKS-RESULTADO-SOSPECHA
088100        MOVE 'Dispositivo diferente do último registrado par
088200-    'a a conta.'
088300             TO WKS-RESULTADO-RAZON
088400        ADD 1 TO WKS-REGLA-CONT (4)
088500     END-IF.
088600 452-REGLA-DISPOSITIVO-E. EXIT.
088700
088800*    REGLA 5: CAMBIO DE GEOLOCALIZACION RESPECTO DE LA ULTIMA
088900*    TRANSFERENCIA, JUNTO CON UN MONTO SIGNIFICATIVO. SI CAMBIA
089000*    LA GEOLOCALIZACION PERO EL MONTO NO ES SIGNIFICATIVO, NO
089100*    SE APLICA ESTA REGLA (SIGUE LA CASCADA)
089200 454-REGLA-GEOLOCALIZACAO SECTION.
089300*    DOBLE CONDICION: CAMBIO DE GEOLOCALIZACION (EN MAYUSCULAS,
089400*    IGUAL QUE LA REGLA 3) *Y* MONTO POR ENCIMA DE Q200.00. UN
089500*    CAMBIO DE UBICACION POR SI SOLO NO BASTA (EL CLIENTE
089600*    PUEDE VIAJAR); LO QUE SE VIGILA ES EL CAMBIO DE UBICACION
089700*    ACOMPANADO DE UN MONTO YA SIGNIFICATIVO
089800     IF WKS-ULT-TIENE = 'S'
089900        AND WKS-ULT-GEOLOC NOT = SPACES
090000        AND WKS-TX-GEOLOCALIZACION NOT = SPACES
090100        AND WKS-ULT-GEOLOC-UC NOT = WKS-GEOLOC-UC
090200        AND WKS-TX-VALOR-IMPORTE > 200.00
090300        MOVE 'S' TO WKS-REGLA-SW
090400        MOVE 'Y' TO WKS-RESULTADO-SOSPECHA
090500        MOVE 'Alteração de geolocalização em relação à últim
090600-    'a transação.'
090700             TO WKS-RESULTADO-RAZON
090800        ADD 1 TO WKS-REGLA-CONT (5)
090900     END-IF.
091000 454-REGLA-GEOLOCALIZACAO-E. EXIT.
091100
091200*    REGLA 6: RECEPTORES DISTINTOS DEL MISMO EMISOR EN LA
091300*    ULTIMA HORA (SE INCLUYE EL RECEPTOR DE LA TRANSFERENCIA
091400*    ACTUAL EN EL CONTEO, VER 460-)
091500 456-REGLA-RECEPTORES SECTION.
091600*    VENTANA DE 3600 SEGUNDOS (1 HORA) HACIA ATRAS. 460- ARMA
091700*    EL CONJUNTO DE RECEPTORES DISTINTOS DEL EMISOR EN ESE
091800*    LAPSO, INCLUYENDO EL RECEPTOR DE LA TRANSFERENCIA ACTUAL
091900*    (TICKET 236017, VER EL ENCABEZADO DEL PROGRAMA)
092000     COMPUTE WKS-CORTE-SEGUNDOS = WKS-TX-SEGUNDOS-ABS - 3600
092100     PERFORM 460-RECEPTORES-DISTINTOS
092200*    3 O MAS RECEPTORES DISTINTOS EN UNA HORA ES EL PATRON DE
092300*    UN POSIBLE FRACCIONAMIENTO DE FONDOS HACIA VARIAS CUENTAS
092400     IF WKS-CONTEO-RECEPTORES >= 3
092500        MOVE 'S' TO WKS-REGLA-SW
092600        MOVE 'Y' TO WKS-RESULTADO-SOSPECHA
092700        MOVE 'Padrão suspeito: múltiplos recebedores distint
092800-    'os em 1 hora.'
092900             TO WKS-RESULTADO-RAZON
093000        ADD 1 TO WKS-REGLA-CONT (6)
093100     END-IF.
093200 456-REGLA-RECEPTORES-E. EXIT.
093300
093400*    REGLA 7: MONTO ALTO, CON AGRAVANTE SI OCURRE EN HORARIO
093500*    NOCTURNO (22:00 A 06:59). DOS TEXTOS DE RAZON DISTINTOS
093600*    SEGUN EL HORARIO, DOS CONTADORES DE CATALOGO DISTINTOS
093700 458-REGLA-VALOR-ALTO SECTION.
093800*    UMBRAL UNICO DE MONTO (Q2000.00) PERO DOS RAMAS DE
093900*    RESULTADO SEGUN LA HORA: ENTRE LAS 22:00 Y LAS 06:59 EL
094000*    AGRAVANTE NOCTURNO SUBE LA REDACCION A "CRITICO" Y USA EL
094100*    RENGLON 7 DEL CATALOGO; EN CUALQUIER OTRO HORARIO USA EL
094200*    RENGLON 8, MENOS SEVERO EN LA REDACCION
094300     IF WKS-TX-VALOR-IMPORTE > 2000.00
094400*       RAMA NOCTURNA (22:00 A 06:59): REDACCION "CRITICO" Y
094500*       RENGLON 7 DEL CATALOGO
094600        IF WKS-TX-FH-HORA >= 22 OR WKS-TX-FH-HORA <= 6
094700           MOVE 'S' TO WKS-REGLA-SW
094800           MOVE 'Y' TO WKS-RESULTADO-SOSPECHA
094900           MOVE 'ALERTA CRÍTICO: Transação de alto valor em h
095000-    'orário atípico.'
095100                TO WKS-RESULTADO-RAZON
095200           ADD 1 TO WKS-REGLA-CONT (7)
095300        ELSE
095400*          RAMA DIURNA: MISMO UMBRAL DE MONTO, REDACCION MAS
095500*          SUAVE Y RENGLON 8 DEL CATALOGO
095600           MOVE 'S' TO WKS-REGLA-SW
095700           MOVE 'Y' TO WKS-RESULTADO-SOSPECHA
095800           MOVE 'Atenção: O valor excede o limite normal.'
095900                TO WKS-RESULTADO-RAZON
096000           ADD 1 TO WKS-REGLA-CONT (8)
096100        END-IF
096200     END-IF.
096300 458-REGLA-VALOR-ALTO-E. EXIT.
096400
096500*    REGLA 8: RECEPTOR NUEVO (SIN NINGUNA TRANSFERENCIA PREVIA
096600*    EN EL HISTORICO COMO RECEPTOR) MAS MONTO ELEVADO
096700 459-REGLA-RECEPTOR-NOVO SECTION.
096800*    480- BUSCA AL RECEPTOR ACTUAL EN TODO EL HISTORICO, SIN
096900*    IMPORTAR EMISOR NI FECHA: SI NUNCA RECIBIO NADA ANTES
097000*    (RECEPTOR-VISTO-SW = 'N') Y AHORA RECIBE MAS DE Q1000.00,
097100*    ES UNA CUENTA NUEVA CON UN MONTO YA CONSIDERABLE
097200     IF WKS-TX-RECEPTOR-ID NOT = SPACES
097300        PERFORM 480-RECEPTOR-VISTO
097400        IF WKS-RECEPTOR-VISTO-SW = 'N'
097500           AND WKS-TX-VALOR-IMPORTE > 1000.00
097600           MOVE 'S' TO WKS-REGLA-SW
097700           MOVE 'Y' TO WKS-RESULTADO-SOSPECHA
097800           MOVE 'Recebedor novo e montante elevado.'
097900                TO WKS-RESULTADO-RAZON
098000           ADD 1 TO WKS-REGLA-CONT (9)
098100        END-IF
098200     END-IF.
098300 459-REGLA-RECEPTOR-NOVO-E. EXIT.
098400
098500*    REGLA 9 (POR DEFECTO): NINGUNA REGLA ANTERIOR APLICO,
098600*    LA TRANSFERENCIA SE APRUEBA. IGUAL ENCIENDE WKS-REGLA-SW
098700*    PARA DETENER LA CASCADA (YA NO QUEDAN MAS REGLAS)
098800 462-REGLA-APROVADA SECTION.
098900     MOVE 'S' TO WKS-REGLA-SW
099000     MOVE 'N' TO WKS-RESULTADO-SOSPECHA
099100     MOVE 'Transação aprovada.'      TO WKS-RESULTADO-RAZON
099200     ADD 1 TO WKS-REGLA-CONT (10).
099300 462-REGLA-APROVADA-E. EXIT.
099400
099500******************************************************************
099600*      RUTINAS AUXILIARES DE CONSULTA AL HISTORICO (410 A 481)   *
099700******************************************************************
099800*    LOCALIZA, ENTRE LAS ENTRADAS DEL HISTORICO CON EL MISMO
099900*    EMISOR DE LA TRANSFERENCIA ACTUAL, LA DE MAYOR SEGUNDOS-ABS
100000*    (LA MAS RECIENTE). DEJA EL RESULTADO EN WKS-ULTIMA-TX Y
100100*    WKS-ULT-TIENE ('S' SI EL EMISOR YA TIENE HISTORICO)
100200*    LIMPIA WKS-ULTIMA-TX/WKS-ULT-TIENE Y RECORRE TODO EL
100300*    HISTORICO UNA VEZ (BUSQUEDA LINEAL: LA TABLA NO ESTA
100400*    ORDENADA POR EMISOR NI POR FECHA)
100500 410-BUSCA-ULTIMA-TX SECTION.
100600     MOVE 'N'    TO WKS-ULT-TIENE
100700     MOVE SPACES TO WKS-ULT-CANAL
100800     MOVE SPACES TO WKS-ULT-DISPOSITIVO
100900     MOVE SPACES TO WKS-ULT-GEOLOC
101000     MOVE ZERO   TO WKS-ULT-SEGUNDOS
101100     PERFORM 411-COMPARA-ULTIMA-TX
101200             VARYING WKS-HI FROM 1 BY 1
101300             UNTIL WKS-HI > WKS-HIST-CANT.
101400 410-BUSCA-ULTIMA-TX-E. EXIT.
101500
101600*    CUERPO DE 410-, UNA VEZ POR CADA ENTRADA DEL HISTORICO.
101700*    SE QUEDA CON LA ENTRADA DE MAYOR SEGUNDOS-ABS DEL MISMO
101800*    EMISOR, SIN IMPORTAR EN QUE ORDEN VENGAN LAS ENTRADAS
101900 411-COMPARA-ULTIMA-TX SECTION.
102000*    PRIMER FILTRO: SOLO INTERESAN LAS ENTRADAS DEL MISMO EMISOR
102100     IF WKS-HIST-EMISOR-ID (WKS-HI) = WKS-TX-EMISOR-ID
102200*       SEGUNDO FILTRO: SOLO SE REEMPLAZA WKS-ULTIMA-TX SI ESTA
102300*       ENTRADA ES MAS RECIENTE QUE LA MEJOR YA ENCONTRADA
102400        IF WKS-HIST-SEGUNDOS-ABS (WKS-HI) > WKS-ULT-SEGUNDOS
102500           MOVE 'S' TO WKS-ULT-TIENE
102600           MOVE WKS-HIST-CANAL (WKS-HI)
102700                                  TO WKS-ULT-CANAL
102800           MOVE WKS-HIST-DISPOSITIVO-ID (WKS-HI)
102900                                  TO WKS-ULT-DISPOSITIVO
103000           MOVE WKS-HIST-GEOLOCALIZACION (WKS-HI)
103100                                  TO WKS-ULT-GEOLOC
103200           MOVE WKS-HIST-SEGUNDOS-ABS (WKS-HI)
103300                                  TO WKS-ULT-SEGUNDOS
103400        END-IF
103500     END-IF.
103600 411-COMPARA-ULTIMA-TX-E. EXIT.
103700
103800*    CUENTA LAS ENTRADAS DEL HISTORICO DEL MISMO EMISOR CON
103900*    SEGUNDOS-ABS ESTRICTAMENTE MAYOR QUE WKS-CORTE-SEGUNDOS
104000*    (EL LLAMADOR ARMA EL CORTE, VER 440- Y 456-)
104100 420-CUENTA-DESDE-CORTE SECTION.
104200     MOVE ZERO TO WKS-CONTEO-DESDE-CORTE
104300     PERFORM 421-VERIFICA-DESDE-CORTE
104400             VARYING WKS-HI FROM 1 BY 1
104500             UNTIL WKS-HI > WKS-HIST-CANT.
104600 420-CUENTA-DESDE-CORTE-E. EXIT.
104700
104800*    CUERPO DE 420-, UNA VEZ POR CADA ENTRADA DEL HISTORICO
104900 421-VERIFICA-DESDE-CORTE SECTION.
105000     IF WKS-HIST-EMISOR-ID (WKS-HI) = WKS-TX-EMISOR-ID
105100        IF WKS-HIST-SEGUNDOS-ABS (WKS-HI) > WKS-CORTE-SEGUNDOS
105200           ADD 1 TO WKS-CONTEO-DESDE-CORTE
105300        END-IF
105400     END-IF.
105500 421-VERIFICA-DESDE-CORTE-E. EXIT.
105600
105700*    ARMA EN WKS-TAB-RECEPTORES EL CONJUNTO DE RECEPTORES
105800*    DISTINTOS Y NO BLANCOS DEL EMISOR DESDE WKS-CORTE-SEGUNDOS,
105900*    Y LUEGO AGREGA EL RECEPTOR DE LA TRANSFERENCIA ACTUAL SI
106000*    NO ES BLANCO (CORRECCION TICKET 236017, VER ENCABEZADO).
106100*    DEJA LA CANTIDAD FINAL EN WKS-CONTEO-RECEPTORES
106200 460-RECEPTORES-DISTINTOS SECTION.
106300     MOVE ZERO TO WKS-REC-CANT
106400     PERFORM 471-ACUMULA-RECEPTOR
106500             VARYING WKS-HI FROM 1 BY 1
106600             UNTIL WKS-HI > WKS-HIST-CANT
106700     IF WKS-TX-RECEPTOR-ID NOT = SPACES
106800        MOVE WKS-TX-RECEPTOR-ID TO WKS-REC-CANDIDATO
106900        PERFORM 465-AGREGA-RECEPTOR
107000     END-IF
107100     MOVE WKS-REC-CANT TO WKS-CONTEO-RECEPTORES.
107200 460-RECEPTORES-DISTINTOS-E. EXIT.
107300
107400*    CUERPO DE 460-: SI LA ENTRADA DEL HISTORICO ES DEL MISMO
107500*    EMISOR, ES POSTERIOR AL CORTE Y TIENE RECEPTOR NO BLANCO,
107600*    LA OFRECE COMO CANDIDATA A 465-
107700 471-ACUMULA-RECEPTOR SECTION.
107800     IF WKS-HIST-EMISOR-ID (WKS-HI) = WKS-TX-EMISOR-ID
107900        AND WKS-HIST-SEGUNDOS-ABS (WKS-HI) > WKS-CORTE-SEGUNDOS
108000        AND WKS-HIST-RECEPTOR-ID (WKS-HI) NOT = SPACES
108100        MOVE WKS-HIST-RECEPTOR-ID (WKS-HI) TO WKS-REC-CANDIDATO
108200        PERFORM 465-AGREGA-RECEPTOR
108300     END-IF.
108400 471-ACUMULA-RECEPTOR-E. EXIT.
108500
108600*    AGREGA WKS-REC-CANDIDATO A WKS-TAB-RECEPTORES SI TODAVIA
108700*    NO ESTA (BUSQUEDA LINEAL, LA TABLA ES PEQUENA, MAXIMO 50
108800*    RECEPTORES DISTINTOS POR TRANSFERENCIA ANALIZADA)
108900 465-AGREGA-RECEPTOR SECTION.
109000     MOVE 'N' TO WKS-REC-ENCONTRADO
109100*    SOLO BUSCA SI YA HAY ALGO CARGADO; TABLA VACIA NO NECESITA
109200*    SEARCH (EVITA EL CASO DEGENERADO DE BUSCAR EN CERO FILAS)
109300     IF WKS-REC-CANT > 0
109400        SET WKS-RI TO 1
109500        SEARCH WKS-REC-ENTRADA
109600           AT END
109700              CONTINUE
109800           WHEN WKS-REC-ID (WKS-RI) = WKS-REC-CANDIDATO
109900              MOVE 'S' TO WKS-REC-ENCONTRADO
110000        END-SEARCH
110100     END-IF
110200*    SI NO ESTABA Y TODAVIA HAY LUGAR (TOPE 50) SE AGREGA AL
110300*    FINAL; SI YA ESTABA, NO SE DUPLICA (LA TABLA ES UN CONJUNTO)
110400     IF WKS-REC-ENCONTRADO = 'N'
110500        AND WKS-REC-CANT < 50
110600        ADD 1 TO WKS-REC-CANT
110700        MOVE WKS-REC-CANDIDATO TO WKS-REC-ID (WKS-REC-CANT)
110800     END-IF.
110900 465-AGREGA-RECEPTOR-E. EXIT.
111000
111100*    INDICA SI EL RECEPTOR DE LA TRANSFERENCIA ACTUAL YA
111200*    APARECE COMO RECEPTOR DE ALGUNA ENTRADA DEL HISTORICO,
111300*    SIN IMPORTAR EL EMISOR NI LA FECHA (WKS-RECEPTOR-VISTO-SW)
111400 480-RECEPTOR-VISTO SECTION.
111500     MOVE 'N' TO WKS-RECEPTOR-VISTO-SW
111600     PERFORM 481-COMPARA-RECEPTOR-VISTO
111700             VARYING WKS-HI FROM 1 BY 1
111800             UNTIL WKS-HI > WKS-HIST-CANT.
111900 480-RECEPTOR-VISTO-E. EXIT.
112000
112100*    CUERPO DE 480-, UNA VEZ POR CADA ENTRADA DEL HISTORICO
112200 481-COMPARA-RECEPTOR-VISTO SECTION.
112300     IF WKS-HIST-RECEPTOR-ID (WKS-HI) = WKS-TX-RECEPTOR-ID
112400        MOVE 'S' TO WKS-RECEPTOR-VISTO-SW
112500     END-IF.
112600 481-COMPARA-RECEPTOR-VISTO-E. EXIT.
112700
112800******************************************************************
112900*      CONVERSION DE FECHA-HORA A SEGUNDOS ABSOLUTOS DESDE       *
113000*      1970 (900 A 920). CALCULO MANUAL, SIN FUNCIONES DE        *
113100*      FECHA DEL COMPILADOR, AL ESTILO DE VALIDACION-FIN-DE-MES  *
113200*      DE CIERRES1. SOLO SIRVE PARA COMPARAR DOS FECHA-HORA      *
113300*      ENTRE SI, NO ES UN VALOR DE CALENDARIO REAL               *
113400******************************************************************
113500 900-SEGUNDOS-ABSOLUTOS SECTION.
113600*    DESGLOSA LA FECHA-HORA DE 6 DIGITOS DE WKS-TX-FECHA-HORA
113700*    A LOS CAMPOS DE TRABAJO INDIVIDUALES QUE USAN 910-/915-/920-
113800     MOVE WKS-TX-FH-ANO       TO WKS-CALC-ANO
113900     MOVE WKS-TX-FH-MES       TO WKS-CALC-MES
114000     MOVE WKS-TX-FH-DIA       TO WKS-CALC-DIA
114100     MOVE WKS-TX-FH-HORA      TO WKS-CALC-HORA
114200     MOVE WKS-TX-FH-MINUTO    TO WKS-CALC-MINUTO
114300     MOVE WKS-TX-FH-SEGUNDO   TO WKS-CALC-SEGUNDO
114400     MOVE ZERO TO WKS-CALC-DIAS-TOTAL
114500
114600*    AJUSTA FEBRERO DE LA TABLA WKS-DIAS-EN-MES SEGUN SI EL
114700*    ANIO DE LA TRANSFERENCIA ES BISIESTO, ANTES DE SUMAR MESES
114800     MOVE WKS-CALC-ANO TO WKS-BISIESTO-ANO
114900     PERFORM 915-DETERMINA-BISIESTO
115000     IF ANO-ES-BISIESTO
115100        MOVE 29 TO WKS-DIAS-EN-MES (2)
115200     ELSE
115300        MOVE 28 TO WKS-DIAS-EN-MES (2)
115400     END-IF
115500
115600*    SUMA TODOS LOS ANIOS COMPLETOS DESDE 1970 HASTA EL ANTERIOR
115700*    AL DE LA TRANSFERENCIA (365 O 366 DIAS SEGUN CORRESPONDA)
115800     PERFORM 910-SUMA-DIAS-ANIO
115900             VARYING WKS-CALC-ANO-AUX FROM 1970 BY 1
116000             UNTIL WKS-CALC-ANO-AUX = WKS-CALC-ANO
116100
116200*    SUMA TODOS LOS MESES COMPLETOS DEL ANIO EN CURSO ANTERIORES
116300*    AL MES DE LA TRANSFERENCIA
116400     PERFORM 920-SUMA-DIAS-MES
116500             VARYING WKS-CALC-MES-IDX FROM 1 BY 1
116600             UNTIL WKS-CALC-MES-IDX = WKS-CALC-MES
116700
116800*    SUMA EL DIA DEL MES Y RESTA 1 PORQUE EL DIA EN CURSO
116900*    TODAVIA NO ESTA COMPLETO
117000     ADD WKS-CALC-DIA TO WKS-CALC-DIAS-TOTAL
117100     SUBTRACT 1 FROM WKS-CALC-DIAS-TOTAL
117200
117300*    CONVIERTE EL TOTAL DE DIAS COMPLETOS MAS LA HORA:MINUTO:
117400*    SEGUNDO DEL DIA EN CURSO A UN UNICO CONTADOR DE SEGUNDOS
117500     COMPUTE WKS-CALC-SEGUNDOS-ABS =
117600             (WKS-CALC-DIAS-TOTAL * 86400) +
117700             (WKS-CALC-HORA * 3600) +
117800             (WKS-CALC-MINUTO * 60) +
117900              WKS-CALC-SEGUNDO
118000
118100     MOVE WKS-CALC-SEGUNDOS-ABS TO WKS-TX-SEGUNDOS-ABS.
118200 900-SEGUNDOS-ABSOLUTOS-E. EXIT.
118300
118400*    CUERPO DE 900-: SUMA LOS DIAS DE UN ANIO COMPLETO
118500*    (365 O 366) AL TOTAL, VARIANDO WKS-CALC-ANO-AUX DESDE 1970
118600*    HASTA EL ANIO ANTERIOR AL DE LA TRANSFERENCIA
118700 910-SUMA-DIAS-ANIO SECTION.
118800     MOVE WKS-CALC-ANO-AUX TO WKS-BISIESTO-ANO
118900     PERFORM 915-DETERMINA-BISIESTO
119000     IF ANO-ES-BISIESTO
119100        ADD 366 TO WKS-CALC-DIAS-TOTAL
119200     ELSE
119300        ADD 365 TO WKS-CALC-DIAS-TOTAL
119400     END-IF.
119500 910-SUMA-DIAS-ANIO-E. EXIT.
119600
119700*    DETERMINA SI WKS-BISIESTO-ANO ES BISIESTO (DIVISIBLE POR 4,
119800*    NO POR 100 SALVO QUE TAMBIEN LO SEA POR 400). DEJA EL
119900*    RESULTADO EN WKS-BISIESTO-IND / ANO-ES-BISIESTO
120000 915-DETERMINA-BISIESTO SECTION.
120100*    LOS TRES RESIDUOS SE CALCULAN SIEMPRE, AUNQUE LA REGLA DE
120200*    100/400 SOLO SE USE CUANDO EL RESIDUO ENTRE 4 YA DIO CERO
120300     DIVIDE WKS-BISIESTO-ANO BY 4
120400            GIVING WKS-CALC-COCIENTE REMAINDER WKS-CALC-REM4
120500     DIVIDE WKS-BISIESTO-ANO BY 100
120600            GIVING WKS-CALC-COCIENTE REMAINDER WKS-CALC-REM100
120700     DIVIDE WKS-BISIESTO-ANO BY 400
120800            GIVING WKS-CALC-COCIENTE REMAINDER WKS-CALC-REM400
120900*    BISIESTO SI ES DIVISIBLE POR 4 Y (NO ES DIVISIBLE POR 100
121000*    O SI TAMBIEN ES DIVISIBLE POR 400) - REGLA GREGORIANA
121100     IF WKS-CALC-REM4 = 0
121200        AND (WKS-CALC-REM100 NOT = 0 OR WKS-CALC-REM400 = 0)
121300        MOVE 'S' TO WKS-BISIESTO-IND
121400     ELSE
121500        MOVE 'N' TO WKS-BISIESTO-IND
121600     END-IF.
121700 915-DETERMINA-BISIESTO-E. EXIT.
121800
121900*    CUERPO DE 900-: SUMA LOS DIAS DE UN MES COMPLETO ANTERIOR
122000*    AL MES DE LA TRANSFERENCIA (TABLA WKS-DIAS-EN-MES, YA
122100*    AJUSTADA PARA FEBRERO DEL ANIO EN CURSO)
122200 920-SUMA-DIAS-MES SECTION.
122300     ADD WKS-DIAS-EN-MES (WKS-CALC-MES-IDX)
122400         TO WKS-CALC-DIAS-TOTAL.
122500 920-SUMA-DIAS-MES-E. EXIT.
122600
122700******************************************************************
122800*      REPORTE RESUMEN DIARIO (RPTFILE), AL ESTILO DE LOS        *
122900*      REPORTES DE EDU34022 (ENCABEZADO CON PAGINA, DETALLE Y    *
123000*      TOTALES). SIN QUIEBRES DE CONTROL, EL DETALLE ES EL       *
123100*      CATALOGO FIJO DE 10 RAZONES (SOLO LAS QUE OCURRIERON)     *
123200 800-IMPRIME-REPORTE SECTION.
123300     PERFORM 810-IMPRIME-ENCABEZADO
123400     PERFORM 820-IMPRIME-DETALLE
123500             VARYING WKS-REP-REGLA-IDX FROM 1 BY 1
123600             UNTIL WKS-REP-REGLA-IDX > 10
123700     PERFORM 830-IMPRIME-TOTALES.
123800 800-IMPRIME-REPORTE-E. EXIT.
123900
124000*    ENCABEZADO DEL REPORTE: NOMBRE DEL BANCO, TITULO, PROGRAMA,
124100*    FECHA DE CORRIDA Y PAGINA (SIEMPRE PAGINA 01, EL DETALLE
124200*    NUNCA SALTA DE PAGINA EN ESTE REPORTE)
124300 810-IMPRIME-ENCABEZADO SECTION.
124400*    ARMA LA FECHA DD/MM/AAAA DIRECTO EN WKS-REP-FECHA POR
124500*    REFERENCIA DE SUBCADENA, SIN PASAR POR WKS-FECHA-CORRIDA-R
124600     MOVE WKS-FI-DIA TO WKS-REP-FECHA (1:2)
124700     MOVE '/'        TO WKS-REP-FECHA (3:1)
124800     MOVE WKS-FI-MES TO WKS-REP-FECHA (4:2)
124900     MOVE '/'        TO WKS-REP-FECHA (6:1)
125000     MOVE WKS-FI-ANO TO WKS-REP-FECHA (7:4)
125100     MOVE WKS-REP-PAGINA-CONT TO WKS-REP-PAGINA
125200
125300*    AFTER ADVANCING C01 SALTA A LA PRIMERA LINEA DE UNA HOJA
125400*    NUEVA (VER SPECIAL-NAMES); LAS DEMAS LINEAS DEL ENCABEZADO
125500*    SOLO AVANZAN UN RENGLON
125600     WRITE WKS-LINEA-IMPRESION FROM WKS-REP-ENCAB-1
125700           AFTER ADVANCING C01
125800     IF FS-RPTFILE NOT = 0
125900        PERFORM 996-ERROR-ESCRITURA
126000     END-IF
126100     WRITE WKS-LINEA-IMPRESION FROM WKS-REP-ENCAB-2
126200           AFTER ADVANCING 1
126300     WRITE WKS-LINEA-IMPRESION FROM WKS-REP-RAYA
126400           AFTER ADVANCING 1
126500     WRITE WKS-LINEA-IMPRESION FROM SPACES
126600           AFTER ADVANCING 1.
126700 810-IMPRIME-ENCABEZADO-E. EXIT.
126800
126900*    CUERPO DE 800-: UNA LINEA POR CADA RAZON DEL CATALOGO CON
127000*    CONTEO MAYOR QUE CERO (VARIANDO WKS-REP-REGLA-IDX, VER 800-)
127100 820-IMPRIME-DETALLE SECTION.
127200     IF WKS-REGLA-CONT (WKS-REP-REGLA-IDX) > 0
127300        MOVE WKS-REGLA-TEXTO (WKS-REP-REGLA-IDX)
127400                                  TO WKS-REP-REGLA-TEXTO
127500        MOVE WKS-REGLA-CONT (WKS-REP-REGLA-IDX)
127600                                  TO WKS-REP-REGLA-CONT
127700        WRITE WKS-LINEA-IMPRESION FROM WKS-REP-REGLA
127800              AFTER ADVANCING 1
127900        IF FS-RPTFILE NOT = 0
128000           PERFORM 996-ERROR-ESCRITURA
128100        END-IF
128200     END-IF.
128300 820-IMPRIME-DETALLE-E. EXIT.
128400
128500*    TOTALES DE LA CORRIDA: LEIDAS, APROBADAS, SOSPECHOSAS,      *
128600*    MONTO TOTAL PROCESADO Y MONTO TOTAL MARCADO SOSPECHOSO      *
128700 830-IMPRIME-TOTALES SECTION.
128800     WRITE WKS-LINEA-IMPRESION FROM SPACES
128900           AFTER ADVANCING 1
129000
129100*    RENGLON 1 DE 5: CANTIDAD DE TRANSFERENCIAS LEIDAS DE TRANIN
129200     MOVE SPACES TO WKS-REP-TOTAL
129300     MOVE 'TRANSACCIONES LEIDAS:'      TO WKS-REP-TOT-ETIQ
129400     MOVE WKS-TOT-LEIDAS               TO WKS-REP-TOT-CONT
129500     WRITE WKS-LINEA-IMPRESION FROM WKS-REP-TOTAL-CONT
129600           AFTER ADVANCING 1
129700     IF FS-RPTFILE NOT = 0
129800        PERFORM 996-ERROR-ESCRITURA
129900     END-IF
130000
130100*    RENGLON 2 DE 5: DE LAS LEIDAS, CUANTAS QUEDARON APROBADAS
130200     MOVE SPACES TO WKS-REP-TOTAL
130300     MOVE 'TRANSACCIONES APROBADAS:'   TO WKS-REP-TOT-ETIQ
130400     MOVE WKS-TOT-APROBADAS            TO WKS-REP-TOT-CONT
130500     WRITE WKS-LINEA-IMPRESION FROM WKS-REP-TOTAL-CONT
130600           AFTER ADVANCING 1
130700     IF FS-RPTFILE NOT = 0
130800        PERFORM 996-ERROR-ESCRITURA
130900     END-IF
131000
131100*    RENGLON 3 DE 5: DE LAS LEIDAS, CUANTAS QUEDARON MARCADAS
131200*    SOSPECHOSAS (WKS-TOT-APROBADAS + WKS-TOT-SOSPECHOSAS DEBE
131300*    DAR SIEMPRE WKS-TOT-LEIDAS)
131400     MOVE SPACES TO WKS-REP-TOTAL
131500     MOVE 'TRANSACCIONES SOSPECHOSAS:' TO WKS-REP-TOT-ETIQ
131600     MOVE WKS-TOT-SOSPECHOSAS          TO WKS-REP-TOT-CONT
131700     WRITE WKS-LINEA-IMPRESION FROM WKS-REP-TOTAL-CONT
131800           AFTER ADVANCING 1
131900     IF FS-RPTFILE NOT = 0
132000        PERFORM 996-ERROR-ESCRITURA
132100     END-IF
132200
132300*    RENGLON 4 DE 5: SUMA DE WKS-TX-VALOR-IMPORTE DE TODAS LAS
132400*    TRANSFERENCIAS LEIDAS, SOSPECHOSAS O NO
132500     MOVE SPACES TO WKS-REP-TOTAL
132600     MOVE 'MONTO TOTAL PROCESADO:'     TO WKS-REP-TOT-ETIQ
132700     MOVE WKS-MONTO-TOTAL              TO WKS-REP-TOT-VALOR
132800     WRITE WKS-LINEA-IMPRESION FROM WKS-REP-TOTAL
132900           AFTER ADVANCING 1
133000     IF FS-RPTFILE NOT = 0
133100        PERFORM 996-ERROR-ESCRITURA
133200     END-IF
133300
133400*    RENGLON 5 DE 5: SUMA DE WKS-TX-VALOR-IMPORTE SOLO DE LAS
133500*    TRANSFERENCIAS QUE QUEDARON MARCADAS SOSPECHOSAS
133600     MOVE SPACES TO WKS-REP-TOTAL
133700     MOVE 'MONTO TOTAL SOSPECHOSO:'    TO WKS-REP-TOT-ETIQ
133800     MOVE WKS-MONTO-SOSPECHOSO         TO WKS-REP-TOT-VALOR
133900     WRITE WKS-LINEA-IMPRESION FROM WKS-REP-TOTAL
134000           AFTER ADVANCING 1
134100     IF FS-RPTFILE NOT = 0
134200        PERFORM 996-ERROR-ESCRITURA
134300     END-IF
134400
134500     WRITE WKS-LINEA-IMPRESION FROM WKS-REP-RAYA
134600           AFTER ADVANCING 1
134700     IF FS-RPTFILE NOT = 0
134800        PERFORM 996-ERROR-ESCRITURA
134900     END-IF.
135000 830-IMPRIME-TOTALES-E. EXIT.
135100
135200******************************************************************
135300*      CIERRE DE ARCHIVOS Y MANEJO DE ERRORES DE E/S             *
135400******************************************************************
135500*    CIERRA LOS CUATRO ARCHIVOS DE LA CORRIDA EN UN SOLO CLOSE.
135600*    SE LLAMA DESDE 000-MAIN AL TERMINAR NORMALMENTE Y TAMBIEN
135700*    DESDE 995-/996- CUANDO HAY QUE ABORTAR LA CORRIDA POR UN
135800*    ERROR DE E/S, PARA NO DEJAR ARCHIVOS ABIERTOS AL PARAR
135900 990-CIERRA-ARCHIVOS SECTION.
136000     CLOSE TRANHIST TRANIN TRANOUT RPTFILE.
136100 990-CIERRA-ARCHIVOS-E. EXIT.
136200
136300*    ERROR DE LECTURA DISTINTO DE FIN DE ARCHIVO (FS-XXX NI 0
136400*    NI 10). SE INFORMA POR CONSOLA Y SE DETIENE LA CORRIDA
136500 995-ERROR-LECTURA SECTION.
136600     DISPLAY '****************************************' UPON
136700             CONSOLE
136800     DISPLAY '*  ERROR DE LECTURA EN TFRIES01        *' UPON
136900             CONSOLE
137000     DISPLAY '* FS TRANHIST: ' FS-TRANHIST UPON CONSOLE
137100     DISPLAY '* FS TRANIN  : ' FS-TRANIN   UPON CONSOLE
137200     MOVE 92 TO RETURN-CODE
137300     PERFORM 990-CIERRA-ARCHIVOS
137400     STOP RUN.
137500 995-ERROR-LECTURA-E. EXIT.
137600
137700*    ERROR DE ESCRITURA EN TRANOUT O RPTFILE. SE INFORMA POR
137800*    CONSOLA Y SE DETIENE LA CORRIDA
137900 996-ERROR-ESCRITURA SECTION.
138000     DISPLAY '****************************************' UPON
138100             CONSOLE
138200     DISPLAY '*  ERROR DE ESCRITURA EN TFRIES01      *' UPON
138300             CONSOLE
138400     DISPLAY '* FS TRANOUT : ' FS-TRANOUT  UPON CONSOLE
138500     DISPLAY '* FS RPTFILE : ' FS-RPTFILE  UPON CONSOLE
138600     MOVE 93 TO RETURN-CODE
138700     PERFORM 990-CIERRA-ARCHIVOS
138800     STOP RUN.
138900 996-ERROR-ESCRITURA-E. EXIT.
139000
